000100******************************************************************
000200* Author:      EMERSON PINHEIRO - TIO.EL@OUTLOOK.COM.
000300* Installation: CENTRO DE PROCESSAMENTO DE DADOS - CFP.
000400* Date-Written: 04/04/1989.
000500* Date-Compiled:
000600* Security:     USO RESTRITO AO DEPARTAMENTO DE PROCESSAMENTO
000700*               DE DADOS. NAO DISTRIBUIR COPIA FORA DO CFP.
000800* Purpose:      MONTA E DISTRIBUI O BOLETIM DE CONCLUSAO DE NIVEL
000900*               (LCR) DE MATEMATICA E LEITURA PARA OS PAIS DOS
001000*               ALUNOS. CARREGA O MESTRE DE PROVAS, CASA COM OS
001100*               DETALHES, FILTRA REPROVADOS, MONTA O TEXTO PELO
001200*               GABARITO E ENCAMINHA PARA ENVIO OU, SE NAO FOR
001300*               POSSIVEL ENVIAR, PARA A FILA DE IMPRESSAO.
001400* Tectonics:    cobc
001500******************************************************************
001600* HISTORICO DE ALTERACOES:
001700*   04/04/1989 EP   CRIACAO DO MODULO.
001800*   11/09/1990 EP   INCLUIDA A CHAMADA AO LCRVAL ANTES DE ABRIR
001900*              QUALQUER ARQUIVO DO LOTE - OS 0342.
002000*   02/09/1991 EP   MESTRE PASSOU A SER CARREGADO EM TABELA EM
002100*              MEMORIA (ANTES FICAVA NO PROPRIO DETALHE) - MESMO
002200*              MOTIVO DO LCRK0001.
002300*   14/02/1993 EP   INCLUIDO ENCAMINHAMENTO A FILA DE IMPRESSAO
002400*              QUANDO O ENVIO NAO TEM DESTINATARIO.
002500*   03/05/1995 EP   INCLUIDA A GRAVACAO DA UNIDADE DE TRABALHO
002600*              (LCRK0007) E A CHAMADA AO LCRCHK NO FINAL DO LOTE.
002700*   30/07/1996 EP   GABARITO PASSOU A ACEITAR LINHA DE 200
002800*              POSICOES - MESMO MOTIVO DO LCRK0005.
002900*   19/11/1998 RSM  REVISAO GERAL PARA O ANO 2000. CAMPOS DE DATA
003000*              DESTE MODULO SAO TEXTO LIVRE DE ORIGEM, NAO HA
003100*              CALCULO DE DATA AQUI - OS 1204.
003200*   09/03/1999 RSM  TESTE DE VIRADA DE SECULO EXECUTADO SEM
003300*              OCORRENCIAS - OS 1204.
003400*   14/06/2001 MTA  LOTE PASSA A PARAR DE IMEDIATO QUANDO O LCRVAL
003500*              DEVOLVE ARQUIVO OU COLUNA AUSENTE - OS 1578.
003600*   21/08/2003 VLS  CORRIGIDA A CHAVE DO ALUNO, QUE NAO FECHAVA
003700*              EXATAMENTE 15 POSICOES QUANDO A MATERIA TINHA 10
003800*              CARACTERES - OS 1812.
003900*   03/02/2004 VLS  CORRIGIDO O ASSUNTO DO EMAIL, QUE REPETIA O
004000*              SOBRENOME DO ALUNO DUAS VEZES QUANDO O NOME E O
004100*              SOBRENOME ERAM IGUAIS - OS 1858.
004200*   28/04/2004 VLS  PASSOU A ACRESCENTAR O E-MAIL DO PAI NA LISTA
004300*              DE DESTINATARIOS SO QUANDO DIFERENTE DO DA MAE -
004400*              ANTES REPETIA O MESMO ENDERECO DUAS VEZES NO
004500*              CAMPO "PARA" - OS 1879.
004600*   17/06/2004 VLS  CORRIGIDA A CARGA DO DETALHE, QUE PERDIA O
004700*              PRIMEIRO REGISTRO DE CADA PARTE (MATEMATICA E
004800*              LEITURA) POR CAUSA DE UMA LEITURA ANTECIPADA
004900*              DESNECESSARIA ANTES DO LACO DE CARGA - OS 1890.
005000*   06/09/2004 VLS  REVISAO GERAL DE COMENTARIOS A PEDIDO DA
005100*              AUDITORIA INTERNA - O MODULO TINHA POUCA NARRATIVA
005200*              PARA QUEM NAO ACOMPANHOU A OS ORIGINAL. NENHUMA
005300*              REGRA DE NEGOCIO FOI ALTERADA NESTA REVISAO,
005400*              SO FORAM ACRESCENTADOS COMENTARIOS EXPLICATIVOS E
005500*              TRES VISOES REDEFINES DAS AREAS DE TRABALHO JA
005600*              EXISTENTES, PARA FACILITAR A LEITURA DO DUMP EM
005700*              DEPURACAO - OS 1901.
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID. LCRDIST.
006100 AUTHOR. EMERSON PINHEIRO.
006200 INSTALLATION. CENTRO DE PROCESSAMENTO DE DADOS - CFP.
006300 DATE-WRITTEN. 04/04/1989.
006400 DATE-COMPILED.
006500 SECURITY. USO RESTRITO AO DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900* SPECIAL-NAMES PADRAO DO CFP, REPETIDO NOS TRES MODULOS DO LOTE
007000* LCR (LCRVAL/LCRDIST/LCRCHK): C01 PARA O SALTO DE FORMULARIO DOS
007100* RELATORIOS, CLASSE-ALFABETICA PARA TESTES DE CAMPO ALFABETICO E
007200* UPSI-0 COMO CHAVE DE DEPURACAO LIGADA NO JCL DE TESTE. NENHUM
007300* DESTES RECURSOS E USADO NA LOGICA DE HOJE, MAS FICAM DECLARADOS
007400* PARA MANTER O MESMO CABECALHO DOS DEMAIS MODULOS DO CFP.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS CLASSE-ALFABETICA IS 'A' THRU 'Z'
007800     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO
007900            OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.
008000
008100* NOVE ARQUIVOS SEQUENCIAIS NO TOTAL: DUAS PARTES DO MESTRE, DUAS
008200* PARTES DO DETALHE, O GABARITO DE TEXTO LIVRE, A CAIXA DE SAIDA
008300* (NOTIFICACOES ENVIADAS), A FILA DE IMPRESSAO (NOTIFICACOES QUE
008400* NAO PUDERAM SER ENVIADAS), O RELATORIO DE STATUS E A UNIDADE DE
008500* TRABALHO QUE O LCRCHK VAI LER NO FINAL DO LOTE.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800* MESTREMT E MESTRELE SAO AS DUAS PARTES DO MESTRE DE PROVAS
008900* (LCRK0001/LCRK0002), FUNDIDAS EM MEMORIA PELO P410 ABAIXO.
009000     SELECT MESTREMT
009100         ASSIGN TO 'MESTREMT'
009200         ORGANIZATION IS SEQUENTIAL
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS WS-FS-MESTREMT.
009500
009600     SELECT MESTRELE
009700         ASSIGN TO 'MESTRELE'
009800         ORGANIZATION IS SEQUENTIAL
009900         ACCESS MODE IS SEQUENTIAL
010000         FILE STATUS IS WS-FS-MESTRELE.
010100
010200* DETALHMT E DETALHLE SAO AS DUAS PARTES DO DETALHE DE PROVA
010300* REALIZADA (LCRK0003/LCRK0004) - O LCRVAL JA CONFERIU O
010400* CABECALHO DESTES DOIS ANTES DESTE MODULO TER SIDO CHAMADO.
010500     SELECT DETALHMT
010600         ASSIGN TO 'DETALHMT'
010700         ORGANIZATION IS SEQUENTIAL
010800         ACCESS MODE IS SEQUENTIAL
010900         FILE STATUS IS WS-FS-DETALHMT.
011000
011100     SELECT DETALHLE
011200         ASSIGN TO 'DETALHLE'
011300         ORGANIZATION IS SEQUENTIAL
011400         ACCESS MODE IS SEQUENTIAL
011500         FILE STATUS IS WS-FS-DETALHLE.
011600
011700* GABARITO E O TEXTO LIVRE DO PROFESSOR, COM OS MARCADORES
011800* $NOMEDOCAMPO A SUBSTITUIR PARA CADA ALUNO - LIDO DO ZERO UMA
011900* VEZ POR ALUNO, POR ISSO NAO ENTRA NA TABELA EM MEMORIA.
012000     SELECT GABARITO
012100         ASSIGN TO 'GABARITO'
012200         ORGANIZATION IS SEQUENTIAL
012300         ACCESS MODE IS SEQUENTIAL
012400         FILE STATUS IS WS-FS-GABARITO.
012500
012600* CAIXASAI RECEBE UMA NOTIFICACAO (CABECALHO + LINHAS DE CORPO)
012700* PARA CADA ALUNO APROVADO, TENHA SIDO POSSIVEL ENVIAR OU NAO.
012800     SELECT CAIXASAI
012900         ASSIGN TO 'CAIXASAI'
013000         ORGANIZATION IS SEQUENTIAL
013100         ACCESS MODE IS SEQUENTIAL
013200         FILE STATUS IS WS-FS-CAIXASAI.
013300
013400* FILAIMPR RECEBE SO OS CASOS QUE NAO PUDERAM SER ENVIADOS
013500* (SEM DESTINATARIO VALIDO) - VAO PARA IMPRESSAO EM PAPEL.
013600     SELECT FILAIMPR
013700         ASSIGN TO 'FILAIMPR'
013800         ORGANIZATION IS SEQUENTIAL
013900         ACCESS MODE IS SEQUENTIAL
014000         FILE STATUS IS WS-FS-FILAIMPR.
014100
014200* RELSTAT E O RELATORIO DE ACOMPANHAMENTO DO LOTE - UMA LINHA POR
014300* ALUNO PROCESSADO MAIS O RESUMO FINAL COM OS QUATRO TOTAIS.
014400     SELECT RELSTAT
014500         ASSIGN TO 'RELSTAT'
014600         ORGANIZATION IS SEQUENTIAL
014700         ACCESS MODE IS SEQUENTIAL
014800         FILE STATUS IS WS-FS-RELSTAT.
014900
015000* UNDTRAB (LCRK0007) E A UNIDADE DE TRABALHO QUE O LCRCHK VAI
015100* CASAR CONTRA OS DOCUMENTOS RECEBIDOS DA GRAFICA (LCRK0008).
015200     SELECT UNDTRAB
015300         ASSIGN TO 'UNDTRAB'
015400         ORGANIZATION IS SEQUENTIAL
015500         ACCESS MODE IS SEQUENTIAL
015600         FILE STATUS IS WS-FS-UNDTRAB.
015700
015800 DATA DIVISION.
015900 FILE SECTION.
016000* LAYOUT DA PARTE MATEMATICA DO MESTRE - VIDE LCRK0001.
016100 FD  MESTREMT.
016200     COPY LCRK0001.
016300
016400* LAYOUT DA PARTE LEITURA DO MESTRE - VIDE LCRK0002.
016500 FD  MESTRELE.
016600     COPY LCRK0002.
016700
016800* LAYOUT DA PARTE MATEMATICA DO DETALHE - VIDE LCRK0003.
016900 FD  DETALHMT.
017000     COPY LCRK0003.
017100
017200* LAYOUT DA PARTE LEITURA DO DETALHE - VIDE LCRK0004.
017300 FD  DETALHLE.
017400     COPY LCRK0004.
017500
017600* LINHA LIVRE DO GABARITO DA NOTIFICACAO - TEXTO DO PROFESSOR
017700* COM OS MARCADORES $NOMEDOCAMPO A SUBSTITUIR. O REGISTRO E
017800* DECLARADO AQUI MESMO (SEM COPYBOOK) PORQUE E USADO SO POR
017900* ESTE MODULO - NAO HA OUTRO PROGRAMA QUE LEIA O GABARITO.
018000 FD  GABARITO.
018100 01  REG-GABARITO.
018200*    196 POSICOES CHEGAM PARA O MAIOR GABARITO JA CADASTRADO
018300*    PELOS PROFESSORES ATE HOJE - O MARCADOR MAIS LONGO
018400*    ($SuggestedTime, 14 CARACTERES) AINDA CABE VARIAS VEZES
018500*    NUMA LINHA DESTE TAMANHO.
018600     05  GAB-LINHA                 PIC X(196).
018700     05  FILLER                    PIC X(04).
018800
018900* LAYOUT DA NOTIFICACAO (CABECALHO/CORPO) - VIDE LCRK0005.
019000 FD  CAIXASAI.
019100     COPY LCRK0005.
019200
019300* LAYOUT DA FILA DE IMPRESSAO - VIDE LCRK0006.
019400 FD  FILAIMPR.
019500     COPY LCRK0006.
019600
019700* LINHA DE STATUS/CONTROLE DO LOTE - UMA POR REGISTRO PROCESSADO
019800* MAIS O RESUMO FINAL. TAMBEM DECLARADA AQUI MESMO, SEM COPYBOOK,
019900* PELO MESMO MOTIVO DO REG-GABARITO ACIMA.
020000 FD  RELSTAT.
020100 01  REG-STATUS.
020200*    UMA FRASE CURTA POR LINHA (P490/P495) - NAO PRECISA DE
020300*    LAYOUT EM COLUNAS, E SO UM RELATORIO DE ACOMPANHAMENTO
020400*    PARA O OPERADOR LER NO CONSOLE OU NA IMPRESSORA DO CFP.
020500     05  STA-LINHA                 PIC X(128).
020600     05  FILLER                    PIC X(04).
020700
020800* LAYOUT DA UNIDADE DE TRABALHO - VIDE LCRK0007.
020900 FD  UNDTRAB.
021000     COPY LCRK0007.
021100
021200 WORKING-STORAGE SECTION.
021300
021400******************************************************************
021500* ROTEIRO DAS AREAS DE TRABALHO DESTE MODULO, NA ORDEM EM QUE
021600* APARECEM ABAIXO:
021700*   - CHAVES DE STATUS DE ARQUIVO (WS-FS-*);
021800*   - CONTROLE DE LOTE ABORTADO (WS-IND-LOTE);
021900*   - TABELA EM MEMORIA DO MESTRE (WS-TB-MESTRE) E SEU SUPORTE
022000*     DE BUSCA (WS-IX-ACHADO/WS-IND-ACHOU-MESTRE/
022100*     WS-CHAVE-BUSCA);
022200*   - TABELA EM MEMORIA DO DETALHE (WS-TB-DETALHE) E SEU
022300*     STAGING DE CARGA (WS-MESTRE-ATUAL/WS-TB-CAMPO-CSV);
022400*   - CONTADORES DE SEQUENCIA DA CHAVE DO ALUNO (WS-SEQ-*);
022500*   - INDICADORES DE FIM DE ARQUIVO (WS-IND-FIM-*);
022600*   - AREAS DA MONTAGEM DA NOTIFICACAO DE UM ALUNO (WS-ID-
022700*     UNIDADE/WS-DESTINATARIOS/WS-LINHA-ASSUNTO/WS-NOME-ANEXO);
022800*   - TABELA DE MARCADORES DO GABARITO (WS-TB-SUBST) E AS AREAS
022900*     DE TRABALHO DA SUBSTITUICAO (WS-LINHA-GABARITO/WS-LINHA-
023000*     NOVA/WS-POS*);
023100*   - TOTAIS DE CONTROLE DO LOTE (WS-QT-LIDOS E SEGUINTES);
023200*   - AREAS DE LINKAGE COM O LCRVAL E O LCRCHK.
023300******************************************************************
023400
023500* CHAVES DE STATUS DE ARQUIVO - UMA POR SELECT, NA MESMA ORDEM DO
023600* FILE-CONTROL ACIMA. NENHUMA E CONFERIDA CONTRA "ARQUIVO AUSENTE"
023700* AQUI - ESSA CONFERENCIA E TODA FEITA PELO LCRVAL ANTES DESTE
023800* MODULO SER CHAMADO (P100-INICIO).
023900 77  WS-FS-MESTREMT              PIC 99.
024000 77  WS-FS-MESTRELE              PIC 99.
024100 77  WS-FS-DETALHMT              PIC 99.
024200 77  WS-FS-DETALHLE              PIC 99.
024300 77  WS-FS-GABARITO              PIC 99.
024400 77  WS-FS-CAIXASAI              PIC 99.
024500 77  WS-FS-FILAIMPR              PIC 99.
024600 77  WS-FS-RELSTAT               PIC 99.
024700 77  WS-FS-UNDTRAB               PIC 99.
024800
024900* SINALIZADOR DE LOTE ABORTADO PELA CONFERENCIA DO LCRVAL OU POR
025000* CHAVE DE MESTRE NAO ENCONTRADA (U3 - ERRO FATAL). ENQUANTO
025100* WS-LOTE-OK ESTIVER LIGADO O LOTE CONTINUA NORMALMENTE; UMA VEZ
025200* ABORTADO NAO HA VOLTA NA MESMA RODADA.
025300 01  WS-IND-LOTE                 PIC X(01) VALUE 'N'.
025400     88  WS-LOTE-OK                   VALUE 'N'.
025500     88  WS-LOTE-ABORTADO             VALUE 'S'.
025600
025700* TABELA EM MEMORIA DO MESTRE DE PROVAS (MATEMATICA + LEITURA
025800* FUNDIDOS). CARGA SUBSTITUI REGISTRO DE CHAVE REPETIDA - REGRA
025900* U2. CEM ENTRADAS BASTAM PARA AS MATERIAS E NIVEIS DO CFP, NAO
026000* HA EXPECTATIVA DE CRESCER ALEM DISSO.
026100 01  WS-TB-MESTRE.
026200     05  MTB-ENTRADA OCCURS 100 TIMES INDEXED BY IX-MESTRE.
026300         10  MTB-NIVEL             PIC X(16).
026400         10  MTB-MARCA-TOTAL-TXT   PIC X(04).
026500         10  MTB-TEMPO-SUGER-TXT   PIC X(04).
026600
026700* VISAO DE UMA ENTRADA DA TABELA DE MESTRE COMO TEXTO CORRIDO -
026800* NAO USADA NA LOGICA, SO FACILITA A LEITURA DO DUMP EM
026900* DEPURACAO QUANDO O OPERADOR PRECISA CONFERIR UM NIVEL NA MAO -
027000* OS 1901.
027100 01  WS-MTB-ENTRADA-LINHA REDEFINES WS-TB-MESTRE.
027200     05  WS-MTB-LINHA          PIC X(24) OCCURS 100 TIMES.
027300
027400 01  WS-QT-MESTRE                PIC 9(03) COMP VALUE ZERO.
027500 01  WS-IX-ACHADO                PIC 9(03) COMP VALUE ZERO.
027600
027700* INDICADOR DE BUSCA NA TABELA DE MESTRE - LIGADO PELO P417 (NA
027800* CARGA) OU PELO P432 (NO CASAMENTO COM O DETALHE) QUANDO O
027900* NIVEL PROCURADO JA EXISTE NA TABELA.
028000 01  WS-IND-ACHOU-MESTRE         PIC X(01) VALUE 'N'.
028100     88  WS-ACHOU-NO-MESTRE          VALUE 'S'.
028200     88  WS-NAO-ACHOU-NO-MESTRE      VALUE 'N'.
028300
028400* CHAVE DE BUSCA NO MESTRE, NO MESMO LAYOUT DE MTB-NIVEL - NAO
028500* PRECISA DE TRIM, A CONCATENACAO JA SAI NA MESMA LARGURA DO
028600* NIVEL GRAVADO NO MESTRE - OS 1812.
028700 01  WS-CHAVE-BUSCA.
028800     05  WS-CB-MATERIA            PIC X(10).
028900     05  FILLER                   PIC X(01) VALUE SPACE.
029000     05  WS-CB-TIPO               PIC X(05).
029100
029200* VISAO DA CHAVE DE BUSCA COMO UM UNICO CAMPO DE 16 POSICOES,
029300* PARA COMPARAR DIRETO CONTRA MTB-NIVEL SEM PRECISAR REFERENCIAR
029400* OS DOIS SUBCAMPOS SEPARADAMENTE - OS 1901.
029500 01  WS-CHAVE-BUSCA-LINHA REDEFINES WS-CHAVE-BUSCA
029600                           PIC X(16).
029700
029800* TABELA EM MEMORIA DO DETALHE (MATEMATICA + LEITURA), JA COM OS
029900* CAMPOS DO MESTRE ANEXADOS PELO P430. DUAS MIL ENTRADAS COBREM
030000* COM SOBRA O MAIOR LOTE JA PROCESSADO PELO CFP ATE HOJE.
030100 01  WS-TB-DETALHE.
030200     05  DET-ENTRADA OCCURS 2000 TIMES INDEXED BY IX-DETALHE.
030300*        CHAVE UNICA DO ALUNO - MATERIA + ESPACO + SEQUENCIA DE
030400*        4 DIGITOS, MONTADA PELO P427 - OS 1812.
030500         10  DET-CHAVE-ALUNO       PIC X(15).
030600*        FIRSTNAME DA PLANILHA DE ORIGEM.
030700         10  DET-PRIMEIRO-NOME     PIC X(20).
030800*        LASTNAME DA PLANILHA DE ORIGEM.
030900         10  DET-ULTIMO-NOME       PIC X(20).
031000*        SUBJECT - "Math" OU "Reading".
031100         10  DET-MATERIA           PIC X(10).
031200*        TYPE - O NIVEL DENTRO DA MATERIA.
031300         10  DET-TIPO              PIC X(05).
031400*        TIME, JA TRUNCADO PELO P442 - U4.
031500         10  DET-TEMPO-TXT         PIC X(04).
031600*        SCORE, JA TRUNCADO PELO P442 - U4.
031700         10  DET-NOTA-TXT          PIC X(04).
031800*        FATHEREMAIL - USADO PELO P450 NA MONTAGEM DOS
031900*        DESTINATARIOS.
032000         10  DET-EMAIL-PAI         PIC X(40).
032100*        MOTHEREMAIL - IDEM, PRIORIDADE SOBRE O PAI NA LISTA.
032200         10  DET-EMAIL-MAE         PIC X(40).
032300*        PASSING - 'Yes' OU 'No'. REPROVADOS ('No') SAO SO
032400*        CONTADOS PELO P440, NAO GERAM NOTIFICACAO - U4.
032500         10  DET-APROVADO          PIC X(03).
032600*        TOTALMARKS - VEIO DO MESTRE NO CASAMENTO (P430), NAO
032700*        DA PLANILHA DE DETALHE.
032800         10  DET-MARCA-TOTAL-TXT   PIC X(04).
032900*        SUGGESTEDTIME - IDEM, VEIO DO MESTRE.
033000         10  DET-TEMPO-SUGER-TXT   PIC X(04).
033100 01  WS-QT-DETALHE                PIC 9(04) COMP VALUE ZERO.
033200
033300* CAMPOS AUXILIARES DA CARGA DO MESTRE (STAGING DE UM REGISTRO) -
033400* P412/P414 MOVEM O REGISTRO LIDO PARA AQUI ANTES DE CHAMAR O
033500* P416, QUE E QUEM DE FATO GRAVA (OU SUBSTITUI) NA TABELA.
033600 01  WS-MESTRE-ATUAL.
033700     05  MSA-NIVEL                PIC X(16).
033800     05  MSA-MARCA-TOTAL-TXT      PIC X(04).
033900     05  MSA-TEMPO-SUGER-TXT      PIC X(04).
034000
034100* STAGING DE UMA LINHA DE DETALHE QUEBRADA PELA VIRGULA - NOVE
034200* COLUNAS, NA MESMA ORDEM JA CONFERIDA PELO LCRVAL (FIRSTNAME,
034300* LASTNAME, SUBJECT, TYPE, TIME, SCORE, FATHEREMAIL, MOTHEREMAIL,
034400* PASSING).
034500 01  WS-TB-CAMPO-CSV.
034600     05  WS-CAMPO-CSV             PIC X(40) OCCURS 9 TIMES.
034700
034800* VISAO DA LINHA DE DETALHE JA QUEBRADA COMO TEXTO CORRIDO DE
034900* 360 POSICOES (9 x 40) - MESMO USO DE DEPURACAO DAS DEMAIS
035000* VISOES REDEFINES DESTE MODULO, NAO USADA NA LOGICA - OS 1901.
035100 01  WS-CAMPO-CSV-LINHA REDEFINES WS-TB-CAMPO-CSV
035200                          PIC X(360).
035300
035400* CONTADORES DE SEQUENCIA USADOS SO PARA MONTAR A CHAVE DO ALUNO
035500* (MATERIA + ESPACO + SEQUENCIA DE 4 DIGITOS) - CADA PARTE DO
035600* DETALHE (MATEMATICA/LEITURA) TEM A SUA PROPRIA SEQUENCIA,
035700* REINICIADA A ZERO NO INICIO DA CARGA DAQUELA PARTE - OS 1812.
035800 01  WS-SEQ-MT                    PIC 9(04) COMP VALUE ZERO.
035900 01  WS-SEQ-LE                    PIC 9(04) COMP VALUE ZERO.
036000 01  WS-SEQ-ATUAL                 PIC 9(04) COMP VALUE ZERO.
036100* VERSAO DISPLAY DE WS-SEQ-ATUAL, SO PARA ENTRAR NO STRING DO
036200* P427 (STRING NAO ACEITA OPERANDO COMP COMO ESTA).
036300 01  WS-SEQ-ATUAL-TXT             PIC 9(04) VALUE ZERO.
036400
036500* FIM DE ARQUIVO DO MESTRE - COMPARTILHADO ENTRE AS DUAS PARTES
036600* (MATEMATICA/LEITURA) PORQUE SO UMA E LIDA POR VEZ NO P410.
036700 01  WS-IND-FIM-MESTRE            PIC X(01) VALUE 'N'.
036800     88  WS-FIM-MESTRE-SIM            VALUE 'S'.
036900     88  WS-FIM-MESTRE-NAO             VALUE 'N'.
037000
037100* FIM DE ARQUIVO DO DETALHE - MESMO ESQUEMA DO WS-IND-FIM-MESTRE,
037200* PARA AS DUAS PARTES DO DETALHE NO P420.
037300 01  WS-IND-FIM-DETALHE           PIC X(01) VALUE 'N'.
037400     88  WS-FIM-DETALHE-SIM            VALUE 'S'.
037500     88  WS-FIM-DETALHE-NAO            VALUE 'N'.
037600
037700* FIM DE ARQUIVO DO GABARITO - LIDO DO ZERO PARA CADA ALUNO
037800* (P445), POR ISSO E REARMADO A CADA REGISTRO DE DETALHE.
037900 01  WS-IND-FIM-GABARITO          PIC X(01) VALUE 'N'.
038000     88  WS-FIM-GABARITO-SIM           VALUE 'S'.
038100     88  WS-FIM-GABARITO-NAO           VALUE 'N'.
038200
038300* NUMERO JA TRUNCADO (TEXTO ANTES DO PONTO) DE UM CAMPO TIME,
038400* SCORE, MARCA-TOTAL OU TEMPO-SUGERIDO - U4. A PLANILHA DE
038500* ORIGEM PODE TRAZER CASA DECIMAL (EX.: "45.0"); O BOLETIM SO
038600* MOSTRA A PARTE INTEIRA.
038700 01  WS-NUM-TRUNC                 PIC X(04).
038800
038900* IDENTIFICADOR DA UNIDADE DE TRABALHO, DESTINATARIOS, ASSUNTO E
039000* NOME DO ANEXO DO REGISTRO ATUAL - U4/U5/U6. CADA UM E REMONTADO
039100* DO ZERO A CADA ALUNO PELOS PARAGRAFOS P444/P450/P460.
039200 01  WS-ID-UNIDADE                PIC X(80).
039300 01  WS-DESTINATARIOS             PIC X(81).
039400 01  WS-LINHA-ASSUNTO             PIC X(60).
039500 01  WS-NOME-ANEXO                PIC X(80).
039600
039700* TABELA DE MARCADORES DO GABARITO ($NOMEDOCAMPO) E SEUS VALORES
039800* PARA O REGISTRO ATUAL - U4. MONTADA DO ZERO A CADA ALUNO PELO
039900* P446 ANTES DA SUBSTITUICAO NO TEXTO DO GABARITO (P449).
040000 01  WS-TB-SUBST.
040100     05  SUB-ENTRADA OCCURS 11 TIMES INDEXED BY IX-SUBST.
040200*        MARCADOR NO TEXTO DO GABARITO, COM O "$" - EX.:
040300*        '$FirstName'. SO OS PRIMEIROS SUB-TAM CARACTERES
040400*        VALEM, O RESTO E FILLER POR CAUSA DO TAMANHO FIXO.
040500         10  SUB-MARCADOR          PIC X(16).
040600*        TAMANHO REAL DO TEXTO DO MARCADOR (EX.: 10 PARA
040700*        '$FirstName') - USADO PELA COMPARACAO NO P4493 E PELO
040800*        CALCULO DE POSICAO NO P4492.
040900         10  SUB-TAM               PIC 9(02) COMP.
041000*        VALOR DO CAMPO A COLOCAR NO LUGAR DO MARCADOR.
041100         10  SUB-VALOR             PIC X(40).
041200*        TAMANHO UTIL DE SUB-VALOR, SEM OS BRANCOS A DIREITA -
041300*        CALCULADO PELO P447 PARA O STRING DO P4492 NAO
041400*        ARRASTAR ESPACO PARA DENTRO DA LINHA DO GABARITO.
041500         10  SUB-TAM-VALOR         PIC 9(02) COMP.
041600
041700* AREAS DE TRABALHO DO P447-CALCULA-TAMANHO - RECEBEM O VALOR DO
041800* CAMPO ANTES DE ENTRAR NA TABELA DE SUBSTITUICAO E O TAMANHO
041900* UTIL (SEM OS BRANCOS A DIREITA) JA CALCULADO.
042000 01  WS-VALOR-CALC                PIC X(40).
042100 01  WS-TAM-CALC                  PIC 9(02) COMP VALUE ZERO.
042200 01  WS-QTD-ESPACOS               PIC 9(02) COMP VALUE ZERO.
042300
042400* LINHA DO GABARITO EM PROCESSAMENTO (WS-LINHA-GABARITO) E A
042500* MESMA LINHA DEPOIS DE UMA TROCA DE MARCADOR (WS-LINHA-NOVA) -
042600* PRECISA DE DUAS AREAS PORQUE O STRING NAO PODE TER O MESMO
042700* CAMPO COMO ORIGEM E DESTINO AO MESMO TEMPO.
042800 01  WS-LINHA-GABARITO            PIC X(200).
042900 01  WS-LINHA-NOVA                PIC X(200).
043000
043100* CONTROLE DO LACO DE SUBSTITUICAO DE UM MARCADOR - CONTINUA
043200* ENQUANTO AINDA HOUVER OCORRENCIA DO MARCADOR NA LINHA ATUAL.
043300 01  WS-IND-CONTINUA-SUBST        PIC X(01) VALUE 'N'.
043400     88  WS-CONTINUA-SUBST            VALUE 'S'.
043500     88  WS-PARA-SUBST                VALUE 'N'.
043600* POSICAO EM VARREDURA (WS-POS), POSICAO DO MARCADOR ENCONTRADO
043700* (WS-POS-MARCA, ZERO QUANDO NAO ACHOU) E O LIMITE DE VARREDURA
043800* (WS-POS-LIMITE, PARA NAO VARRER ALEM DO QUE CABE O MARCADOR).
043900 01  WS-POS                       PIC 9(03) COMP VALUE ZERO.
044000 01  WS-POS-MARCA                 PIC 9(03) COMP VALUE ZERO.
044100 01  WS-POS-LIMITE                PIC 9(03) COMP VALUE ZERO.
044200
044300* RESULTADO DA TENTATIVA DE ENVIO DO REGISTRO ATUAL (P470) - SE
044400* DEU CERTO, GRAVA EM UNDTRAB (LCRK0007); SE NAO, ENCAMINHA PARA
044500* A FILA DE IMPRESSAO (P480).
044600 01  WS-IND-ENVIO-OK              PIC X(01) VALUE 'N'.
044700     88  WS-ENVIO-OK                  VALUE 'S'.
044800     88  WS-ENVIO-FALHOU              VALUE 'N'.
044900
045000* LINHA DE STATUS FORMATADA PELO P490/P495, GRAVADA NO RELSTAT -
045100* U6.
045200 01  WS-LINHA-STATUS              PIC X(128).
045300
045400* TOTAIS DE CONTROLE DO LOTE - U6. DEVEM RECONCILIAR NO RESUMO
045500* FINAL (P495): LIDOS = PULADOS + ENVIADOS + IMPRESSOS.
045600 01  WS-QT-LIDOS                  PIC 9(04) COMP VALUE ZERO.
045700 01  WS-QT-PULADOS                PIC 9(04) COMP VALUE ZERO.
045800 01  WS-QT-ENVIADOS               PIC 9(04) COMP VALUE ZERO.
045900 01  WS-QT-IMPRESSOS               PIC 9(04) COMP VALUE ZERO.
046000
046100* VERSOES DISPLAY DOS QUATRO TOTAIS, SO PARA COMPOR A LINHA DE
046200* RESUMO FINAL (STRING NAO ACEITA OPERANDO COMP).
046300 01  WS-QT-LIDOS-TXT              PIC 9(04).
046400 01  WS-QT-PULADOS-TXT            PIC 9(04).
046500 01  WS-QT-ENVIADOS-TXT           PIC 9(04).
046600 01  WS-QT-IMPRESSOS-TXT          PIC 9(04).
046700
046800* AREA DE COMUNICACAO COM O LCRVAL (U1), CHAMADO UMA UNICA VEZ NO
046900* P100-INICIO, ANTES DE QUALQUER ARQUIVO DO LOTE SER ABERTO -
047000* MESMO LAYOUT DA LK-AREA-VALIDACAO DO PROPRIO LCRVAL.
047100 01  LK-AREA-VALIDACAO.
047200     05  LK-COD-RETORNO           PIC 9(02) COMP.
047300         88  LK-VALIDACAO-OK              VALUE 0.
047400         88  LK-ARQUIVO-AUSENTE           VALUE 1.
047500         88  LK-COLUNA-AUSENTE            VALUE 2.
047600     05  LK-MENSAGEM              PIC X(80).
047700
047800* AREA DE COMUNICACAO COM O LCRCHK (U7), CHAMADO UMA UNICA VEZ NO
047900* P497-CHAMA-CONFERENCIA, DEPOIS DE TODOS OS ARQUIVOS DE SAIDA
048000* DO LOTE JA TEREM SIDO GRAVADOS E FECHADOS.
048100 01  LK-AREA-CONFERENCIA.
048200     05  LK-COD-RETORNO-CHK       PIC 9(02) COMP.
048300         88  LK-CONFERENCIA-OK            VALUE 0.
048400         88  LK-CONFERENCIA-COM-ERRO      VALUE 1.
048500     05  LK-QT-VIOLACOES          PIC 9(04) COMP.
048600
048700 PROCEDURE DIVISION.
048800
048900******************************************************************
049000* RESUMO DO FLUXO DO LOTE, PARA QUEM FOR DAR MANUTENCAO NESTE
049100* MODULO SEM TER ACOMPANHADO A OS ORIGINAL:
049200*   U1 - O LCRVAL JA CONFERIU OS DOIS ARQUIVOS DE DETALHE ANTES
049300*        DESTE MODULO SER CHAMADO (P100). SE TIVER FALHADO, O
049400*        LOTE NEM CHEGA A ABRIR O MESTRE.
049500*   U2 - O MESTRE E O DETALHE SAO CARREGADOS EM TABELAS EM
049600*        MEMORIA (P410/P420), NAO SAO MAIS PROCESSADOS DIRETO
049700*        DO ARQUIVO DAQUI PARA FRENTE.
049800*   U3 - CADA DETALHE E CASADO COM O SEU MESTRE PELA CHAVE DE
049900*        NIVEL (P430). CHAVE SEM MESTRE CORRESPONDENTE E ERRO
050000*        FATAL, ABORTA O LOTE INTEIRO (P830).
050100*   U4 - ALUNOS REPROVADOS SAO PULADOS, NAO GERAM NOTIFICACAO
050200*        (P440). OS NUMEROS DA PLANILHA SAO TRUNCADOS PARA A
050300*        PARTE INTEIRA ANTES DE ENTRAR NO TEXTO (P442).
050400*   U5 - OS DESTINATARIOS SAO DERIVADOS DOS E-MAILS DE PAI E
050500*        MAE CADASTRADOS (P450).
050600*   U6 - O TEXTO DA NOTIFICACAO SAI DO GABARITO DO PROFESSOR,
050700*        COM OS MARCADORES $NOMEDOCAMPO SUBSTITUIDOS (P445 A
050800*        P449). SE NAO HOUVER DESTINATARIO VALIDO, O REGISTRO
050900*        VAI PARA A FILA DE IMPRESSAO EM VEZ DO ENVIO (P470).
051000*   U7 - NO FINAL DO LOTE, O LCRCHK E CHAMADO PARA CONFERIR OS
051100*        BOLETINS RECEBIDOS DA GRAFICA CONTRA A UNIDADE DE
051200*        TRABALHO GRAVADA (P497).
051300******************************************************************
051400
051500* ROTEIRO PRINCIPAL DO LOTE: PREPARA E CONFERE O AMBIENTE (P100),
051600* PROCESSA O LOTE INTEIRO SE O AMBIENTE ESTIVER EM ORDEM (P200),
051700* E ENCERRA (P900). O MODULO SO TEM ESTES TRES PASSOS NO NIVEL
051800* MAIS ALTO - TODO O RESTO ESTA DEBAIXO DO P200.
051900 MAIN-PROCEDURE.
052000*    PASSO 1 - PREPARA O AMBIENTE E CHAMA O LCRVAL (U1).
052100     PERFORM P100-INICIO      THRU P100-INICIO-FIM.
052200*    PASSO 2 - CARREGA, CASA E DISTRIBUI (U2 A U7).
052300     PERFORM P200-PROCESSA    THRU P200-PROCESSA-FIM.
052400*    PASSO 3 - ENCERRA O MODULO.
052500     PERFORM P900-FINALIZA    THRU P900-FINALIZA-FIM.
052600 MAIN-PROCEDURE-FIM.
052700
052800* ZERA AS AREAS DE TRABALHO E AS TABELAS EM MEMORIA, ASSUME O
052900* LOTE VALIDO POR ENQUANTO (WS-LOTE-OK) E CHAMA O LCRVAL PARA
053000* CONFERIR OS DOIS ARQUIVOS DE DETALHE ANTES DE ABRIR QUALQUER
053100* OUTRO ARQUIVO DO LOTE - OS 0342/1578. SE O LCRVAL VOLTAR COM
053200* ARQUIVO OU COLUNA AUSENTE, O LOTE E ABORTADO AQUI MESMO E O
053300* P200-PROCESSA NEM CHEGA A ABRIR O MESTRE.
053400 P100-INICIO.
053500*    ZERA TABELAS E CONTADORES DE UMA RODADA ANTERIOR - O JCL
053600*    DESTE LOTE NAO REINICIALIZA A REGION, POR ISSO A LIMPEZA
053700*    PRECISA SER FEITA AQUI MESMO, NO INICIO DO PROGRAMA.
053800     DISPLAY 'LCRDIST - INICIO DA DISTRIBUICAO DO BOLETIM.'
053900     END-DISPLAY.
054000     INITIALISE WS-TB-MESTRE WS-TB-DETALHE WS-QT-MESTRE
054100                WS-QT-DETALHE WS-QT-LIDOS WS-QT-PULADOS
054200                WS-QT-ENVIADOS WS-QT-IMPRESSOS
054300         REPLACING NUMERIC       BY ZEROES
054400                   ALPHANUMERIC  BY SPACES.
054500     SET WS-LOTE-OK TO TRUE.
054600     MOVE SPACES TO LK-MENSAGEM.
054700*    CHAMADA UNICA AO MODULO DE VALIDACAO DE ENTRADA - OS 0342.
054800     CALL 'LCRVAL' USING LK-AREA-VALIDACAO.
054900     IF NOT LK-VALIDACAO-OK
055000*        LK-MENSAGEM JA VEM PRONTA DO LCRVAL - SO REPETIR NO
055100*        CONSOLE E ABORTAR O LOTE. NENHUM ARQUIVO DO LOTE FOI
055200*        ABERTO AINDA NESTE PONTO.
055300         DISPLAY LK-MENSAGEM
055400         END-DISPLAY
055500         SET WS-LOTE-ABORTADO TO TRUE
055600     END-IF.
055700 P100-INICIO-FIM.
055800
055900* CORPO DO LOTE - SO EXECUTA SE O LCRVAL TIVER PASSADO (P100).
056000* CARREGA O MESTRE (P410), CARREGA O DETALHE (P420), CASA CADA
056100* DETALHE COM O SEU MESTRE (P430 - U3) E, SE O CASAMENTO TIVER
056200* PASSADO SEM ERRO FATAL, ABRE OS ARQUIVOS DE SAIDA, PREPARA E
056300* DESPACHA UMA NOTIFICACAO POR ALUNO (P440), EMITE OS TOTAIS
056400* FINAIS (P495) E CHAMA O LCRCHK PARA A CONFERENCIA DE BOLETINS
056500* RECEBIDOS DA GRAFICA (P497 - U7).
056600 P200-PROCESSA.
056700     IF WS-LOTE-OK
056800*        U2 - CARGA DAS DUAS TABELAS EM MEMORIA.
056900         PERFORM P410-CARREGA-MESTRE
057000                 THRU P410-CARREGA-MESTRE-FIM
057100         PERFORM P420-CARREGA-DETALHE
057200                 THRU P420-CARREGA-DETALHE-FIM
057300*        U3 - CASAMENTO DE CADA DETALHE COM O SEU MESTRE. PODE
057400*        ABORTAR O LOTE (WS-LOTE-ABORTADO) NO MEIO DA VARREDURA
057500*        SE ALGUMA CHAVE NAO FOR ENCONTRADA (P830).
057600         PERFORM P430-CASA-MESTRE
057700                 THRU P430-CASA-MESTRE-FIM
057800                 VARYING IX-DETALHE FROM 1 BY 1
057900                 UNTIL IX-DETALHE > WS-QT-DETALHE
058000*        SO ABRE OS ARQUIVOS DE SAIDA SE O CASAMENTO NAO TIVER
058100*        ABORTADO O LOTE (CHAVE DE MESTRE NAO ENCONTRADA) - U3.
058200         IF WS-LOTE-OK
058300*            SO AGORA OS ARQUIVOS DE SAIDA SAO ABERTOS - SE O
058400*            CASAMENTO TIVESSE ABORTADO O LOTE, NENHUM ARQUIVO
058500*            DE SAIDA SERIA TOCADO, DEIXANDO A RODADA ANTERIOR
058600*            INTACTA PARA O OPERADOR REPROCESSAR.
058700             OPEN OUTPUT CAIXASAI
058800             OPEN OUTPUT FILAIMPR
058900             OPEN OUTPUT RELSTAT
059000             OPEN OUTPUT UNDTRAB
059100*            U4 A U6 - UMA NOTIFICACAO POR REGISTRO DE DETALHE.
059200             PERFORM P440-PREPARA-NOTIFICACAO
059300                     THRU P440-PREPARA-NOTIFICACAO-FIM
059400                     VARYING IX-DETALHE FROM 1 BY 1
059500                     UNTIL IX-DETALHE > WS-QT-DETALHE
059600             PERFORM P495-TOTAIS-FINAIS
059700                     THRU P495-TOTAIS-FINAIS-FIM
059800             CLOSE CAIXASAI FILAIMPR RELSTAT UNDTRAB
059900*            SO CHAMA O LCRCHK DEPOIS DE FECHAR A UNDTRAB, PARA
060000*            O ARQUIVO JA ESTAR COMPLETO NO DISCO QUANDO O
060100*            LCRCHK FOR ABRI-LO PARA LEITURA - U7.
060200             PERFORM P497-CHAMA-CONFERENCIA
060300                     THRU P497-CHAMA-CONFERENCIA-FIM
060400         END-IF
060500     END-IF.
060600 P200-PROCESSA-FIM.
060700
060800* CARREGA AS DUAS PARTES DO MESTRE (MATEMATICA E LEITURA) NA
060900* TABELA EM MEMORIA WS-TB-MESTRE - U2. PRIMEIRO A MATEMATICA,
061000* DEPOIS A LEITURA, SEMPRE FECHANDO O ARQUIVO ANTERIOR ANTES DE
061100* ABRIR O PROXIMO - SO UM FD DE MESTRE FICA ABERTO POR VEZ.
061200 P410-CARREGA-MESTRE.
061300     DISPLAY 'LCRDIST - CARGA DO MESTRE DE PROVAS.'
061400     END-DISPLAY.
061500     SET WS-FIM-MESTRE-NAO TO TRUE.
061600     OPEN INPUT MESTREMT.
061700     PERFORM P412-LE-MESTRE-MT THRU P412-LE-MESTRE-MT-FIM
061800         UNTIL WS-FIM-MESTRE-SIM.
061900     CLOSE MESTREMT.
062000     SET WS-FIM-MESTRE-NAO TO TRUE.
062100     OPEN INPUT MESTRELE.
062200     PERFORM P414-LE-MESTRE-LE THRU P414-LE-MESTRE-LE-FIM
062300         UNTIL WS-FIM-MESTRE-SIM.
062400     CLOSE MESTRELE.
062500 P410-CARREGA-MESTRE-FIM.
062600
062700* LE UM REGISTRO DA PARTE MATEMATICA DO MESTRE E ENCAMINHA PARA
062800* O STAGING (WS-MESTRE-ATUAL) E DALI PARA A GRAVACAO NA TABELA
062900* (P416). OS TRES CAMPOS DO LCRK0001 (NIVEL, MARCA-TOTAL-TXT,
063000* TEMPO-SUGER-TXT) VEM DIRETO DO FD, SEM QUEBRA POR VIRGULA - O
063100* MESTRE NAO E UM ARQUIVO CSV COMO O DETALHE.
063200 P412-LE-MESTRE-MT.
063300*    LEITURA SEQUENCIAL SIMPLES - SEM TESTE DE CHAVE FORA DE
063400*    ORDEM, O ARQUIVO DE ORIGEM NAO PRECISA VIR ORDENADO PARA
063500*    ESTA CARGA (A TABELA EM MEMORIA ACEITA QUALQUER ORDEM).
063600     READ MESTREMT
063700         AT END
063800             SET WS-FIM-MESTRE-SIM TO TRUE
063900         NOT AT END
064000             MOVE MTM-NIVEL           TO MSA-NIVEL
064100             MOVE MTM-MARCA-TOTAL-TXT TO MSA-MARCA-TOTAL-TXT
064200             MOVE MTM-TEMPO-SUGER-TXT TO MSA-TEMPO-SUGER-TXT
064300             PERFORM P416-ARMAZENA-MESTRE
064400                     THRU P416-ARMAZENA-MESTRE-FIM
064500     END-READ.
064600 P412-LE-MESTRE-MT-FIM.
064700
064800* MESMA LEITURA DO P412-LE-MESTRE-MT ACIMA, PARA A PARTE LEITURA
064900* DO MESTRE (PREFIXO MTL- EM VEZ DE MTM-). GRAVA NA MESMA TABELA
065000* WS-TB-MESTRE - NAO HA TABELA SEPARADA POR MATERIA, A CHAVE
065100* (NIVEL) JA DISTINGUE MATEMATICA DE LEITURA.
065200 P414-LE-MESTRE-LE.
065300     READ MESTRELE
065400         AT END
065500             SET WS-FIM-MESTRE-SIM TO TRUE
065600         NOT AT END
065700             MOVE MTL-NIVEL           TO MSA-NIVEL
065800             MOVE MTL-MARCA-TOTAL-TXT TO MSA-MARCA-TOTAL-TXT
065900             MOVE MTL-TEMPO-SUGER-TXT TO MSA-TEMPO-SUGER-TXT
066000             PERFORM P416-ARMAZENA-MESTRE
066100                     THRU P416-ARMAZENA-MESTRE-FIM
066200     END-READ.
066300 P414-LE-MESTRE-LE-FIM.
066400
066500* GRAVA O REGISTRO STAGING WS-MESTRE-ATUAL NA TABELA, SUBSTITUINDO
066600* UMA ENTRADA DE MESMO NIVEL QUANDO JA EXISTE - REGRA U2. PRIMEIRO
066700* PROCURA O NIVEL NA TABELA (P417); SE NAO ACHAR, ABRE UMA ENTRADA
066800* NOVA NO FIM (ADD 1 TO WS-QT-MESTRE); SE ACHAR, WS-IX-ACHADO JA
066900* APONTA PARA A ENTRADA A SOBRESCREVER.
067000 P416-ARMAZENA-MESTRE.
067100     SET WS-NAO-ACHOU-NO-MESTRE TO TRUE.
067200     PERFORM P417-PROCURA-NIVEL THRU P417-PROCURA-NIVEL-FIM
067300             VARYING IX-MESTRE FROM 1 BY 1
067400             UNTIL IX-MESTRE > WS-QT-MESTRE.
067500     IF WS-NAO-ACHOU-NO-MESTRE
067600         ADD 1 TO WS-QT-MESTRE
067700         MOVE WS-QT-MESTRE TO WS-IX-ACHADO
067800     END-IF.
067900     MOVE MSA-NIVEL           TO MTB-NIVEL(WS-IX-ACHADO).
068000     MOVE MSA-MARCA-TOTAL-TXT TO MTB-MARCA-TOTAL-TXT(WS-IX-ACHADO).
068100     MOVE MSA-TEMPO-SUGER-TXT TO MTB-TEMPO-SUGER-TXT(WS-IX-ACHADO).
068200 P416-ARMAZENA-MESTRE-FIM.
068300
068400* BUSCA SEQUENCIAL DO NIVEL MSA-NIVEL NA TABELA DE MESTRE JA
068500* CARREGADA (0 A WS-QT-MESTRE ENTRADAS). QUANDO ACHA, FORCA
068600* IX-MESTRE PARA WS-QT-MESTRE PARA ENCERRAR O PERFORM VARYING
068700* QUE CHAMA ESTE PARAGRAFO SEM PERCORRER O RESTANTE DA TABELA -
068800* MESMO IDIOMA DO P435-CONFERE-CAMPO NO LCRVAL.
068900 P417-PROCURA-NIVEL.
069000     IF MTB-NIVEL(IX-MESTRE) = MSA-NIVEL
069100*        GUARDA A POSICAO ACHADA...
069200         MOVE IX-MESTRE TO WS-IX-ACHADO
069300*        ...AVISA O P416 QUE ACHOU...
069400         SET WS-ACHOU-NO-MESTRE TO TRUE
069500*        ...E FORCA O FIM DO PERFORM VARYING QUE CHAMA ESTE
069600*        PARAGRAFO, SEM PRECISAR CONTINUAR A VARREDURA.
069700         MOVE WS-QT-MESTRE TO IX-MESTRE
069800     END-IF.
069900 P417-PROCURA-NIVEL-FIM.
070000
070100* CARREGA AS DUAS PARTES DO DETALHE (MATEMATICA E LEITURA) NA
070200* TABELA EM MEMORIA WS-TB-DETALHE - U2. A SEQUENCIA DE CADA PARTE
070300* (WS-SEQ-MT/WS-SEQ-LE) E ZERADA NO INICIO DA RESPECTIVA CARGA,
070400* PARA A CHAVE DO ALUNO (P427) SAIR CORRETA EM CADA PARTE.
070500 P420-CARREGA-DETALHE.
070600     DISPLAY 'LCRDIST - CARGA DO DETALHE DE PROVA REALIZADA.'
070700     END-DISPLAY.
070800*    MESMO ESQUEMA DE LACO DO P410-CARREGA-MESTRE: NAO HA
070900*    LEITURA ANTECIPADA FORA DO PERFORM - O PROPRIO P422 LE E
071000*    ARMAZENA CADA REGISTRO E LIGA WS-FIM-DETALHE-SIM QUANDO
071100*    ESGOTAR O ARQUIVO.
071200     MOVE ZERO TO WS-SEQ-MT.
071300     SET WS-FIM-DETALHE-NAO TO TRUE.
071400     OPEN INPUT DETALHMT.
071500     PERFORM P422-LE-DETALHE-MT THRU P422-LE-DETALHE-MT-FIM
071600         UNTIL WS-FIM-DETALHE-SIM.
071700     CLOSE DETALHMT.
071800
071900*    MESMO ESQUEMA PARA A PARTE LEITURA, COM WS-SEQ-LE.
072000     MOVE ZERO TO WS-SEQ-LE.
072100     SET WS-FIM-DETALHE-NAO TO TRUE.
072200     OPEN INPUT DETALHLE.
072300     PERFORM P424-LE-DETALHE-LE THRU P424-LE-DETALHE-LE-FIM
072400         UNTIL WS-FIM-DETALHE-SIM.
072500     CLOSE DETALHLE.
072600 P420-CARREGA-DETALHE-FIM.
072700
072800* LE E QUEBRA PELA VIRGULA UM REGISTRO DA PARTE MATEMATICA DO
072900* DETALHE. O LCRVAL JA CONFERIU QUE O CABECALHO TEM AS NOVE
073000* COLUNAS NA ORDEM CERTA, POR ISSO ESTE MODULO NAO PRECISA
073100* RECONFERIR NADA AQUI - SO QUEBRA E ARMAZENA (P427).
073200 P422-LE-DETALHE-MT.
073300*    CADA LINHA LIDA E QUEBRADA EM NOVE COLUNAS PELO UNSTRING E
073400*    REPASSADA AO P427 PARA ENTRAR NA TABELA EM MEMORIA.
073500     READ DETALHMT
073600         AT END
073700             SET WS-FIM-DETALHE-SIM TO TRUE
073800         NOT AT END
073900             ADD 1 TO WS-SEQ-MT
074000             MOVE WS-SEQ-MT TO WS-SEQ-ATUAL
074100             UNSTRING DTM-REGISTRO-COMPLETO DELIMITED BY ','
074200                 INTO WS-CAMPO-CSV(1) WS-CAMPO-CSV(2)
074300                      WS-CAMPO-CSV(3) WS-CAMPO-CSV(4)
074400                      WS-CAMPO-CSV(5) WS-CAMPO-CSV(6)
074500                      WS-CAMPO-CSV(7) WS-CAMPO-CSV(8)
074600                      WS-CAMPO-CSV(9)
074700             END-UNSTRING
074800             PERFORM P427-ARMAZENA-DETALHE
074900                     THRU P427-ARMAZENA-DETALHE-FIM
075000     END-READ.
075100 P422-LE-DETALHE-MT-FIM.
075200
075300* MESMA LEITURA DO P422-LE-DETALHE-MT ACIMA, PARA A PARTE
075400* LEITURA DO DETALHE - USA A SEQUENCIA WS-SEQ-LE EM VEZ DE
075500* WS-SEQ-MT.
075600 P424-LE-DETALHE-LE.
075700     READ DETALHLE
075800         AT END
075900             SET WS-FIM-DETALHE-SIM TO TRUE
076000         NOT AT END
076100             ADD 1 TO WS-SEQ-LE
076200             MOVE WS-SEQ-LE TO WS-SEQ-ATUAL
076300             UNSTRING DTL-REGISTRO-COMPLETO DELIMITED BY ','
076400                 INTO WS-CAMPO-CSV(1) WS-CAMPO-CSV(2)
076500                      WS-CAMPO-CSV(3) WS-CAMPO-CSV(4)
076600                      WS-CAMPO-CSV(5) WS-CAMPO-CSV(6)
076700                      WS-CAMPO-CSV(7) WS-CAMPO-CSV(8)
076800                      WS-CAMPO-CSV(9)
076900             END-UNSTRING
077000             PERFORM P427-ARMAZENA-DETALHE
077100                     THRU P427-ARMAZENA-DETALHE-FIM
077200     END-READ.
077300 P424-LE-DETALHE-LE-FIM.
077400
077500* GRAVA A LINHA JA QUEBRADA (WS-CAMPO-CSV) COMO UMA NOVA ENTRADA
077600* NO DETALHE E MONTA A CHAVE DO ALUNO - MATERIA + ESPACO + SEQ
077700* DE 4 DIGITOS, SEMPRE FECHANDO 15 POSICOES - OS 1812. OS CAMPOS
077800* DE MESTRE (MARCA-TOTAL-TXT/TEMPO-SUGER-TXT) FICAM EM BRANCO
077900* AQUI - SO SAO PREENCHIDOS MAIS ADIANTE PELO P430-CASA-MESTRE.
078000 P427-ARMAZENA-DETALHE.
078100     ADD 1 TO WS-QT-DETALHE.
078200*    AS NOVE COLUNAS CAEM NA TABELA NA MESMA ORDEM DO CABECALHO
078300*    JA CONFERIDO PELO LCRVAL: FIRSTNAME, LASTNAME, SUBJECT,
078400*    TYPE, TIME, SCORE, FATHEREMAIL, MOTHEREMAIL, PASSING.
078500     MOVE WS-CAMPO-CSV(1) TO DET-PRIMEIRO-NOME(WS-QT-DETALHE).
078600     MOVE WS-CAMPO-CSV(2) TO DET-ULTIMO-NOME(WS-QT-DETALHE).
078700     MOVE WS-CAMPO-CSV(3) TO DET-MATERIA(WS-QT-DETALHE).
078800     MOVE WS-CAMPO-CSV(4) TO DET-TIPO(WS-QT-DETALHE).
078900     MOVE WS-CAMPO-CSV(5) TO DET-TEMPO-TXT(WS-QT-DETALHE).
079000     MOVE WS-CAMPO-CSV(6) TO DET-NOTA-TXT(WS-QT-DETALHE).
079100     MOVE WS-CAMPO-CSV(7) TO DET-EMAIL-PAI(WS-QT-DETALHE).
079200     MOVE WS-CAMPO-CSV(8) TO DET-EMAIL-MAE(WS-QT-DETALHE).
079300     MOVE WS-CAMPO-CSV(9) TO DET-APROVADO(WS-QT-DETALHE).
079400*    OS CAMPOS DO MESTRE SO SAO CONHECIDOS NO CASAMENTO (P430),
079500*    POR ISSO COMECAM EM BRANCO AQUI.
079600     MOVE SPACES TO DET-MARCA-TOTAL-TXT(WS-QT-DETALHE)
079700                    DET-TEMPO-SUGER-TXT(WS-QT-DETALHE).
079800*    CHAVE DO ALUNO - OS 1812.
079900     MOVE WS-SEQ-ATUAL TO WS-SEQ-ATUAL-TXT.
080000     STRING WS-CAMPO-CSV(3)     DELIMITED BY SPACE
080100            ' '                  DELIMITED BY SIZE
080200            WS-SEQ-ATUAL-TXT     DELIMITED BY SIZE
080300         INTO DET-CHAVE-ALUNO(WS-QT-DETALHE)
080400     END-STRING.
080500 P427-ARMAZENA-DETALHE-FIM.
080600
080700* CASA CADA DETALHE COM O MESTRE (U3). MONTA A CHAVE DE BUSCA A
080800* PARTIR DA MATERIA/TIPO DO DETALHE ATUAL, PROCURA NA TABELA DE
080900* MESTRE (P432) E, SE ACHAR, COPIA MARCA-TOTAL-TXT E
081000* TEMPO-SUGER-TXT PARA O DETALHE; SE NAO ACHAR, E ERRO FATAL -
081100* ABORTA O LOTE INTEIRO (P830). SO CONTINUA PROCESSANDO ENQUANTO
081200* WS-LOTE-OK ESTIVER LIGADO, PARA NAO CONTINUAR CASANDO DETALHES
081300* DEPOIS DE UM ERRO FATAL JA TER SIDO DETECTADO.
081400 P430-CASA-MESTRE.
081500     IF WS-LOTE-OK
081600*        MONTA A CHAVE DE BUSCA A PARTIR DO DETALHE ATUAL.
081700         MOVE DET-MATERIA(IX-DETALHE) TO WS-CB-MATERIA
081800         MOVE DET-TIPO(IX-DETALHE)    TO WS-CB-TIPO
081900         SET WS-NAO-ACHOU-NO-MESTRE TO TRUE
082000         PERFORM P432-PROCURA-CHAVE THRU P432-PROCURA-CHAVE-FIM
082100                 VARYING IX-MESTRE FROM 1 BY 1
082200                 UNTIL IX-MESTRE > WS-QT-MESTRE
082300         IF WS-ACHOU-NO-MESTRE
082400*            CASAMENTO OK - O DETALHE PASSA A TER OS DOIS
082500*            CAMPOS DO MESTRE, QUE MAIS ADIANTE ENTRAM NO
082600*            GABARITO COMO $TOTALMARKS E $SUGGESTEDTIME.
082700             MOVE MTB-MARCA-TOTAL-TXT(WS-IX-ACHADO)
082800                             TO DET-MARCA-TOTAL-TXT(IX-DETALHE)
082900             MOVE MTB-TEMPO-SUGER-TXT(WS-IX-ACHADO)
083000                             TO DET-TEMPO-SUGER-TXT(IX-DETALHE)
083100         ELSE
083200*            CHAVE NAO ACHADA NO MESTRE - ISSO NAO DEVERIA
083300*            ACONTECER NUNCA EM OPERACAO NORMAL (O PROFESSOR
083400*            SO LANCA PROVA DE UM NIVEL QUE JA EXISTE NO
083500*            MESTRE), POR ISSO E TRATADO COMO ERRO FATAL - U3.
083600             PERFORM P830-ERRO-SEM-MESTRE
083700                     THRU P830-ERRO-SEM-MESTRE-FIM
083800         END-IF
083900     END-IF.
084000 P430-CASA-MESTRE-FIM.
084100
084200* BUSCA SEQUENCIAL DA CHAVE WS-CHAVE-BUSCA NA TABELA DE MESTRE -
084300* MESMO IDIOMA DO P417-PROCURA-NIVEL (FORCA IX-MESTRE PARA O
084400* LIMITE QUANDO ACHA, PARA ENCERRAR O PERFORM VARYING).
084500 P432-PROCURA-CHAVE.
084600*    A COMPARACAO E FEITA DIRETO CONTRA O GRUPO MTB-NIVEL, QUE
084700*    TEM A MESMA COMPOSICAO DE WS-CHAVE-BUSCA (MATERIA + ESPACO
084800*    + TIPO EM 16 POSICOES) - NAO PRECISA COMPARAR OS SUBCAMPOS
084900*    SEPARADAMENTE.
085000     IF MTB-NIVEL(IX-MESTRE) = WS-CHAVE-BUSCA
085100         MOVE IX-MESTRE TO WS-IX-ACHADO
085200         SET WS-ACHOU-NO-MESTRE TO TRUE
085300         MOVE WS-QT-MESTRE TO IX-MESTRE
085400     END-IF.
085500 P432-PROCURA-CHAVE-FIM.
085600
085700* ERRO FATAL: NENHUM REGISTRO DE MESTRE PARA A CHAVE DO DETALHE
085800* ATUAL - REGRA U3. ABORTA O LOTE (WS-LOTE-ABORTADO), MONTA E
085900* EXIBE UMA MENSAGEM COM A CHAVE QUE FALHOU E FORCA IX-DETALHE
086000* PARA O LIMITE PARA ENCERRAR O PERFORM VARYING DO P200 SEM
086100* CONTINUAR CASANDO OS DEMAIS DETALHES - NAO HA SENTIDO EM
086200* PROSSEGUIR DEPOIS DE UM ERRO FATAL DESTES.
086300 P830-ERRO-SEM-MESTRE.
086400     SET WS-LOTE-ABORTADO TO TRUE.
086500     STRING 'Fatal: no master record for key '
086600                                  DELIMITED BY SIZE
086700            WS-CB-MATERIA          DELIMITED BY SPACE
086800            ' '                    DELIMITED BY SIZE
086900            WS-CB-TIPO             DELIMITED BY SPACE
087000         INTO WS-LINHA-STATUS
087100     END-STRING.
087200     DISPLAY WS-LINHA-STATUS
087300     END-DISPLAY.
087400     MOVE WS-QT-DETALHE TO IX-DETALHE.
087500 P830-ERRO-SEM-MESTRE-FIM.
087600
087700* PREPARA E DESPACHA UM REGISTRO DE DETALHE JA CASADO COM O
087800* MESTRE - U4 A U6. ALUNOS REPROVADOS (DET-APROVADO = 'No') SAO
087900* SO CONTADOS (WS-QT-PULADOS) E NAO GERAM NOTIFICACAO NENHUMA -
088000* REGRA U4. OS APROVADOS PASSAM PELOS SEIS PASSOS: TRUNCAR OS
088100* CAMPOS NUMERICOS (P442), MONTAR O IDENTIFICADOR DA UNIDADE DE
088200* TRABALHO (P444), DERIVAR OS DESTINATARIOS (P450), MONTAR
088300* ASSUNTO E ANEXO (P460), SUBSTITUIR O GABARITO (P445) E TENTAR
088400* O ENVIO (P470), TERMINANDO COM A LINHA DE STATUS (P490).
088500 P440-PREPARA-NOTIFICACAO.
088600     ADD 1 TO WS-QT-LIDOS.
088700     IF DET-APROVADO(IX-DETALHE) = 'No'
088800*        REPROVADO - U4. NAO ENTRA NO GABARITO, NAO VAI PARA A
088900*        CAIXASAI NEM PARA A FILAIMPR, SO CONTA NO TOTAL.
089000         ADD 1 TO WS-QT-PULADOS
089100     ELSE
089200*        APROVADO - SEGUE OS SEIS PASSOS DO CABECALHO DESTE
089300*        PARAGRAFO, NA ORDEM EM QUE CADA UM DEPENDE DO ANTERIOR
089400*        (O GABARITO PRECISA DOS DESTINATARIOS E DO ASSUNTO
089500*        JA MONTADOS, POR EXEMPLO).
089600         PERFORM P442-TRUNCA-NUMEROS
089700                 THRU P442-TRUNCA-NUMEROS-FIM
089800         PERFORM P444-MONTA-ID-UNIDADE
089900                 THRU P444-MONTA-ID-UNIDADE-FIM
090000         PERFORM P450-MONTA-DESTINATARIOS
090100                 THRU P450-MONTA-DESTINATARIOS-FIM
090200         PERFORM P460-MONTA-ASSUNTO-ANEXO
090300                 THRU P460-MONTA-ASSUNTO-ANEXO-FIM
090400         PERFORM P445-SUBSTITUI-GABARITO
090500                 THRU P445-SUBSTITUI-GABARITO-FIM
090600         PERFORM P470-TENTA-ENVIO
090700                 THRU P470-TENTA-ENVIO-FIM
090800         PERFORM P490-EMITE-LINHA-STATUS
090900                 THRU P490-EMITE-LINHA-STATUS-FIM
091000     END-IF.
091100 P440-PREPARA-NOTIFICACAO-FIM.
091200
091300* TRUNCA TIME, SCORE, MARCA-TOTAL E TEMPO-SUGERIDO PARA A PARTE
091400* INTEIRA (TEXTO ANTES DO PONTO) - REGRA U4. OS QUATRO CAMPOS SAO
091500* TEXTO (X), NAO NUMERICO, POR ISSO A TRUNCAGEM E FEITA COM
091600* UNSTRING DELIMITADO POR '.' EM VEZ DE UM CALCULO ARITMETICO -
091700* UM CAMPO SEM PONTO (JA INTEIRO) PASSA PELO UNSTRING INTACTO.
091800 P442-TRUNCA-NUMEROS.
091900*    TIME.
092000     UNSTRING DET-TEMPO-TXT(IX-DETALHE) DELIMITED BY '.'
092100         INTO WS-NUM-TRUNC
092200     END-UNSTRING.
092300     MOVE WS-NUM-TRUNC TO DET-TEMPO-TXT(IX-DETALHE).
092400*    SCORE.
092500     UNSTRING DET-NOTA-TXT(IX-DETALHE) DELIMITED BY '.'
092600         INTO WS-NUM-TRUNC
092700     END-UNSTRING.
092800     MOVE WS-NUM-TRUNC TO DET-NOTA-TXT(IX-DETALHE).
092900*    TOTALMARKS (VEIO DO MESTRE NO P430-CASA-MESTRE).
093000     UNSTRING DET-MARCA-TOTAL-TXT(IX-DETALHE) DELIMITED BY '.'
093100         INTO WS-NUM-TRUNC
093200     END-UNSTRING.
093300     MOVE WS-NUM-TRUNC TO DET-MARCA-TOTAL-TXT(IX-DETALHE).
093400*    SUGGESTEDTIME (IDEM, VEIO DO MESTRE).
093500     UNSTRING DET-TEMPO-SUGER-TXT(IX-DETALHE) DELIMITED BY '.'
093600         INTO WS-NUM-TRUNC
093700     END-UNSTRING.
093800     MOVE WS-NUM-TRUNC TO DET-TEMPO-SUGER-TXT(IX-DETALHE).
093900 P442-TRUNCA-NUMEROS-FIM.
094000
094100* MONTA O IDENTIFICADOR DA UNIDADE DE TRABALHO - NOME COMPLETO,
094200* NIVEL E A CHAVE DO ALUNO, SO PARA APARECER NO CONSOLE/RELATORIO
094300* DE FORMA LEGIVEL PARA O OPERADOR - U4.
094400 P444-MONTA-ID-UNIDADE.
094500*    FORMATO FIXO "Nome Sobrenome Level Tipo --- Chave" - SO
094600*    PARA O OPERADOR IDENTIFICAR O REGISTRO NO CONSOLE E NA
094700*    UNIDADE DE TRABALHO, NAO ENTRA NO TEXTO DA NOTIFICACAO.
094800     STRING DET-PRIMEIRO-NOME(IX-DETALHE)  DELIMITED BY SPACE
094900            ' '                             DELIMITED BY SIZE
095000            DET-ULTIMO-NOME(IX-DETALHE)     DELIMITED BY SPACE
095100            ' Level '                        DELIMITED BY SIZE
095200            DET-TIPO(IX-DETALHE)            DELIMITED BY SPACE
095300            ' --- '                           DELIMITED BY SIZE
095400            DET-CHAVE-ALUNO(IX-DETALHE)     DELIMITED BY SPACE
095500         INTO WS-ID-UNIDADE
095600     END-STRING.
095700 P444-MONTA-ID-UNIDADE-FIM.
095800
095900* DERIVA A LISTA DE DESTINATARIOS - MAE PRIMEIRO, PAI DEPOIS SE
096000* DIFERENTE E NAO BRANCO - REGRA U5. SE OS DOIS E-MAILS VIEREM
096100* EM BRANCO, WS-DESTINATARIOS FICA EM BRANCO E O P470-TENTA-ENVIO
096200* MAIS ADIANTE VAI ENCAMINHAR O REGISTRO PARA A FILA DE
096300* IMPRESSAO EM VEZ DE TENTAR O ENVIO.
096400 P450-MONTA-DESTINATARIOS.
096500*    COMECA SEMPRE EM BRANCO - SE NENHUM DOS DOIS E-MAILS FOR
096600*    PREENCHIDO, WS-DESTINATARIOS CONTINUA EM BRANCO E O
096700*    P470-TENTA-ENVIO MAIS ADIANTE MANDA O REGISTRO PARA A
096800*    FILA DE IMPRESSAO EM VEZ DE TENTAR O ENVIO - U5/U6.
096900     MOVE SPACES TO WS-DESTINATARIOS.
097000*    A MAE ENTRA PRIMEIRO NA LISTA, QUANDO PREENCHIDA - U5.
097100     IF DET-EMAIL-MAE(IX-DETALHE) NOT = SPACES
097200         MOVE DET-EMAIL-MAE(IX-DETALHE) TO WS-DESTINATARIOS
097300     END-IF.
097400*    O PAI SO ENTRA SE TIVER E-MAIL PREENCHIDO.
097500     IF DET-EMAIL-PAI(IX-DETALHE) NOT = SPACES
097600         IF WS-DESTINATARIOS = SPACES
097700*            MAE EM BRANCO - O PAI PASSA A SER O UNICO
097800*            DESTINATARIO.
097900             MOVE DET-EMAIL-PAI(IX-DETALHE) TO WS-DESTINATARIOS
098000         ELSE
098100*            SO ACRESCENTA O PAI SE FOR DIFERENTE DA MAE - NAO
098200*            REPETE O MESMO ENDERECO DUAS VEZES NA LISTA.
098300             IF DET-EMAIL-PAI(IX-DETALHE)
098400                     NOT = DET-EMAIL-MAE(IX-DETALHE)
098500                 STRING WS-DESTINATARIOS  DELIMITED BY SPACE
098600                        ', '                DELIMITED BY SIZE
098700                        DET-EMAIL-PAI(IX-DETALHE)
098800                                             DELIMITED BY SPACE
098900                     INTO WS-DESTINATARIOS
099000                 END-STRING
099100             END-IF
099200         END-IF
099300     END-IF.
099400 P450-MONTA-DESTINATARIOS-FIM.
099500
099600* MONTA O ASSUNTO DO EMAIL E O NOME PADRONIZADO DO ANEXO - U6.
099700* O ASSUNTO USA SO O PRIMEIRO NOME ("Joao's Level Completion
099800* Report"); O NOME DO ANEXO USA SOBRENOME, NOME, MATERIA E
099900* NIVEL, PARA FICAR UNICO ENTRE TODOS OS ANEXOS DO LOTE.
100000 P460-MONTA-ASSUNTO-ANEXO.
100100*    ASSUNTO - SO O PRIMEIRO NOME, COM O APOSTROFO POSSESSIVO EM
100200*    INGLES (O TEXTO DO EMAIL E EM INGLES, MESMO IDIOMA DAS
100300*    COLUNAS DA PLANILHA DE ORIGEM).
100400     STRING DET-PRIMEIRO-NOME(IX-DETALHE)  DELIMITED BY SPACE
100500            '''s Level Completion Report'   DELIMITED BY SIZE
100600         INTO WS-LINHA-ASSUNTO
100700     END-STRING.
100800     STRING DET-ULTIMO-NOME(IX-DETALHE)    DELIMITED BY SPACE
100900            ', '                             DELIMITED BY SIZE
101000            DET-PRIMEIRO-NOME(IX-DETALHE)   DELIMITED BY SPACE
101100            ' - '                             DELIMITED BY SIZE
101200            DET-MATERIA(IX-DETALHE)         DELIMITED BY SPACE
101300            ' '                               DELIMITED BY SIZE
101400            DET-TIPO(IX-DETALHE)             DELIMITED BY SPACE
101500            ' level completion report.pdf'    DELIMITED BY SIZE
101600         INTO WS-NOME-ANEXO
101700     END-STRING.
101800 P460-MONTA-ASSUNTO-ANEXO-FIM.
101900
102000* LE O GABARITO DO ZERO PARA CADA ALUNO E SUBSTITUI OS MARCADORES
102100* $NOMEDOCAMPO, GRAVANDO O CABECALHO (TIPO 'C') SEGUIDO DE UMA
102200* LINHA DE CORPO (TIPO 'L') POR LINHA DO GABARITO - U4/U6. O
102300* CABECALHO LEVA O IDENTIFICADOR DA UNIDADE, OS DESTINATARIOS E
102400* O ASSUNTO NUMA SO LINHA (SEPARADOS POR " | "), PARA O LCRCHK
102500* CONSEGUIR LER TUDO DE UMA VEZ NA CONFERENCIA FINAL - U7.
102600 P445-SUBSTITUI-GABARITO.
102700*    MONTA A TABELA DE MARCADORES DO REGISTRO ATUAL ANTES DE
102800*    ABRIR O GABARITO - OS VALORES NAO MUDAM LINHA A LINHA,
102900*    SO PRECISAM SER CALCULADOS UMA VEZ POR ALUNO.
103000     PERFORM P446-PREPARA-TABELA-SUBST
103100             THRU P446-PREPARA-TABELA-SUBST-FIM.
103200*    GRAVA O CABECALHO DA NOTIFICACAO (TIPO 'C') ANTES DE LER
103300*    A PRIMEIRA LINHA DO GABARITO - U7 PRECISA DESTE REGISTRO
103400*    PARA IDENTIFICAR A UNIDADE DE TRABALHO NA CONFERENCIA.
103500     MOVE DET-CHAVE-ALUNO(IX-DETALHE) TO NTF-CHAVE-ALUNO.
103600     SET NTF-REG-CABECALHO TO TRUE.
103700     STRING WS-ID-UNIDADE      DELIMITED BY SPACE
103800            ' | TO: '           DELIMITED BY SIZE
103900            WS-DESTINATARIOS    DELIMITED BY SPACE
104000            ' | SUBJECT: '      DELIMITED BY SIZE
104100            WS-LINHA-ASSUNTO    DELIMITED BY SPACE
104200         INTO NTF-CONTEUDO
104300     END-STRING.
104400     WRITE REG-NOTIFICACAO.
104500     SET WS-FIM-GABARITO-NAO TO TRUE.
104600     OPEN INPUT GABARITO.
104700     PERFORM P448-LE-LINHA-GABARITO
104800             THRU P448-LE-LINHA-GABARITO-FIM
104900             UNTIL WS-FIM-GABARITO-SIM.
105000     CLOSE GABARITO.
105100 P445-SUBSTITUI-GABARITO-FIM.
105200
105300* LE UMA LINHA DO GABARITO, APLICA A SUBSTITUICAO DOS MARCADORES
105400* (P449) E GRAVA COMO UMA LINHA DE CORPO (TIPO 'L') DA
105500* NOTIFICACAO DO ALUNO ATUAL.
105600 P448-LE-LINHA-GABARITO.
105700*    O GABARITO E REABERTO DO INICIO (P445) PARA CADA ALUNO -
105800*    NAO HA COMO "REBOBINAR" UM ARQUIVO SEQUENCIAL NO MEIO DA
105900*    LEITURA, POR ISSO O CLOSE/OPEN FICA NO PARAGRAFO CHAMADOR.
106000     READ GABARITO
106100         AT END
106200             SET WS-FIM-GABARITO-SIM TO TRUE
106300         NOT AT END
106400             MOVE GAB-LINHA TO WS-LINHA-GABARITO
106500             PERFORM P449-APLICA-MARCADORES
106600                     THRU P449-APLICA-MARCADORES-FIM
106700             MOVE WS-LINHA-GABARITO TO NTF-CONTEUDO
106800             SET NTF-REG-CORPO TO TRUE
106900             MOVE DET-CHAVE-ALUNO(IX-DETALHE) TO NTF-CHAVE-ALUNO
107000             WRITE REG-NOTIFICACAO
107100     END-READ.
107200 P448-LE-LINHA-GABARITO-FIM.
107300
107400* PERCORRE OS ONZE MARCADORES DA TABELA WS-TB-SUBST E CHAMA O
107500* P4491 PARA CADA UM, NA LINHA ATUAL DO GABARITO.
107600 P449-APLICA-MARCADORES.
107700     PERFORM P4491-SUBSTITUI-UM THRU P4491-SUBSTITUI-UM-FIM
107800             VARYING IX-SUBST FROM 1 BY 1 UNTIL IX-SUBST > 11.
107900 P449-APLICA-MARCADORES-FIM.
108000
108100* SUBSTITUI TODAS AS OCORRENCIAS DE UM MARCADOR NA LINHA ATUAL DO
108200* GABARITO, UMA POR VEZ, ATE NAO ACHAR MAIS NENHUMA - UM MESMO
108300* MARCADOR PODE APARECER MAIS DE UMA VEZ NA MESMA LINHA DE TEXTO
108400* DO PROFESSOR.
108500 P4491-SUBSTITUI-UM.
108600     SET WS-CONTINUA-SUBST TO TRUE.
108700     PERFORM P4492-PROCURA-E-TROCA
108800             THRU P4492-PROCURA-E-TROCA-FIM
108900             UNTIL WS-PARA-SUBST.
109000 P4491-SUBSTITUI-UM-FIM.
109100
109200* PROCURA UMA OCORRENCIA DO MARCADOR ATUAL (P4493) E, SE ACHAR,
109300* TROCA PELO VALOR CORRESPONDENTE - O STRING MUDA DE FORMATO
109400* DEPENDENDO DE SOBRAR OU NAO ESPACO PARA O RESTO DA LINHA DEPOIS
109500* DO MARCADOR (O CASO DE O MARCADOR TERMINAR EXATAMENTE NA BORDA
109600* DAS 200 POSICOES). QUANDO NAO ACHA NENHUMA OCORRENCIA, ENCERRA
109700* O LACO DO P4491 (WS-PARA-SUBST).
109800 P4492-PROCURA-E-TROCA.
109900     MOVE ZERO TO WS-POS-MARCA.
110000     COMPUTE WS-POS-LIMITE = 201 - SUB-TAM(IX-SUBST).
110100     PERFORM P4493-PROCURA-POSICAO
110200             THRU P4493-PROCURA-POSICAO-FIM
110300             VARYING WS-POS FROM 1 BY 1
110400             UNTIL WS-POS > WS-POS-LIMITE
110500                OR WS-POS-MARCA > ZERO.
110600     IF WS-POS-MARCA > ZERO
110700         IF (WS-POS-MARCA + SUB-TAM(IX-SUBST)) > 200
110800*            MARCADOR TERMINA NA BORDA DA LINHA - NAO HA RESTO
110900*            DE TEXTO A PRESERVAR DEPOIS DELE.
111000             STRING WS-LINHA-GABARITO(1:WS-POS-MARCA - 1)
111100                                               DELIMITED BY SIZE
111200                    SUB-VALOR(IX-SUBST)
111300                        (1:SUB-TAM-VALOR(IX-SUBST))
111400                                               DELIMITED BY SIZE
111500                 INTO WS-LINHA-NOVA
111600             END-STRING
111700         ELSE
111800*            CASO NORMAL - PRESERVA O TEXTO ANTES DO MARCADOR, O
111900*            VALOR SUBSTITUIDO E O TEXTO DEPOIS DO MARCADOR.
112000             STRING WS-LINHA-GABARITO(1:WS-POS-MARCA - 1)
112100                                               DELIMITED BY SIZE
112200                    SUB-VALOR(IX-SUBST)
112300                        (1:SUB-TAM-VALOR(IX-SUBST))
112400                                               DELIMITED BY SIZE
112500                    WS-LINHA-GABARITO
112600                        (WS-POS-MARCA + SUB-TAM(IX-SUBST):)
112700                                               DELIMITED BY SIZE
112800                 INTO WS-LINHA-NOVA
112900             END-STRING
113000         END-IF
113100         MOVE WS-LINHA-NOVA TO WS-LINHA-GABARITO
113200     ELSE
113300         SET WS-PARA-SUBST TO TRUE
113400     END-IF.
113500 P4492-PROCURA-E-TROCA-FIM.
113600
113700* CONFERE SE O MARCADOR ATUAL OCORRE NA POSICAO WS-POS DA LINHA -
113800* CHAMADO PELO P4492 EM VARREDURA CRESCENTE ATE ACHAR A PRIMEIRA
113900* OCORRENCIA OU ESGOTAR O LIMITE DA LINHA.
114000 P4493-PROCURA-POSICAO.
114100     IF WS-LINHA-GABARITO(WS-POS:SUB-TAM(IX-SUBST))
114200             = SUB-MARCADOR(IX-SUBST)(1:SUB-TAM(IX-SUBST))
114300         MOVE WS-POS TO WS-POS-MARCA
114400     END-IF.
114500 P4493-PROCURA-POSICAO-FIM.
114600
114700* MONTA A TABELA DE MARCADORES/VALORES DO REGISTRO ATUAL. OS
114800* NOMES DOS MARCADORES SEGUEM EXATAMENTE OS CAMPOS DA PLANILHA DE
114900* ORIGEM, COM O PREFIXO "$" QUE O PROFESSOR USA NO TEXTO DO
115000* GABARITO. CADA BLOCO ABAIXO E IGUAL: MOVE DO MARCADOR E DO SEU
115100* TAMANHO FIXO, MOVE DO VALOR DO DETALHE PARA A AREA DE CALCULO,
115200* CHAMADA AO P447 PARA TIRAR OS BRANCOS A DIREITA E GRAVACAO DO
115300* VALOR E DO TAMANHO UTIL NA ENTRADA DA TABELA.
115400 P446-PREPARA-TABELA-SUBST.
115500*    $FIRSTNAME.
115600     MOVE '$FirstName'      TO SUB-MARCADOR(1).
115700     MOVE 10 TO SUB-TAM(1).
115800     MOVE DET-PRIMEIRO-NOME(IX-DETALHE) TO WS-VALOR-CALC.
115900     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
116000     MOVE WS-VALOR-CALC TO SUB-VALOR(1).
116100     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(1).
116200
116300*    $LASTNAME.
116400     MOVE '$LastName'       TO SUB-MARCADOR(2).
116500     MOVE 9 TO SUB-TAM(2).
116600     MOVE DET-ULTIMO-NOME(IX-DETALHE) TO WS-VALOR-CALC.
116700     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
116800     MOVE WS-VALOR-CALC TO SUB-VALOR(2).
116900     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(2).
117000
117100*    $SUBJECT.
117200     MOVE '$Subject'        TO SUB-MARCADOR(3).
117300     MOVE 8 TO SUB-TAM(3).
117400     MOVE DET-MATERIA(IX-DETALHE) TO WS-VALOR-CALC.
117500     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
117600     MOVE WS-VALOR-CALC TO SUB-VALOR(3).
117700     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(3).
117800
117900*    $TYPE.
118000     MOVE '$Type'           TO SUB-MARCADOR(4).
118100     MOVE 5 TO SUB-TAM(4).
118200     MOVE DET-TIPO(IX-DETALHE) TO WS-VALOR-CALC.
118300     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
118400     MOVE WS-VALOR-CALC TO SUB-VALOR(4).
118500     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(4).
118600
118700*    $TIME (JA TRUNCADO PELO P442).
118800     MOVE '$Time'           TO SUB-MARCADOR(5).
118900     MOVE 5 TO SUB-TAM(5).
119000     MOVE DET-TEMPO-TXT(IX-DETALHE) TO WS-VALOR-CALC.
119100     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
119200     MOVE WS-VALOR-CALC TO SUB-VALOR(5).
119300     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(5).
119400
119500*    $SCORE (JA TRUNCADO PELO P442).
119600     MOVE '$Score'          TO SUB-MARCADOR(6).
119700     MOVE 6 TO SUB-TAM(6).
119800     MOVE DET-NOTA-TXT(IX-DETALHE) TO WS-VALOR-CALC.
119900     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
120000     MOVE WS-VALOR-CALC TO SUB-VALOR(6).
120100     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(6).
120200
120300*    $FATHEREMAIL.
120400     MOVE '$FatherEmail'    TO SUB-MARCADOR(7).
120500     MOVE 12 TO SUB-TAM(7).
120600     MOVE DET-EMAIL-PAI(IX-DETALHE) TO WS-VALOR-CALC.
120700     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
120800     MOVE WS-VALOR-CALC TO SUB-VALOR(7).
120900     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(7).
121000
121100*    $MOTHEREMAIL.
121200     MOVE '$MotherEmail'    TO SUB-MARCADOR(8).
121300     MOVE 12 TO SUB-TAM(8).
121400     MOVE DET-EMAIL-MAE(IX-DETALHE) TO WS-VALOR-CALC.
121500     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
121600     MOVE WS-VALOR-CALC TO SUB-VALOR(8).
121700     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(8).
121800
121900*    $PASSING.
122000     MOVE '$Passing'        TO SUB-MARCADOR(9).
122100     MOVE 8 TO SUB-TAM(9).
122200     MOVE DET-APROVADO(IX-DETALHE) TO WS-VALOR-CALC.
122300     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
122400     MOVE WS-VALOR-CALC TO SUB-VALOR(9).
122500     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(9).
122600
122700*    $TOTALMARKS (VEIO DO MESTRE, JA TRUNCADO PELO P442).
122800     MOVE '$TotalMarks'     TO SUB-MARCADOR(10).
122900     MOVE 11 TO SUB-TAM(10).
123000     MOVE DET-MARCA-TOTAL-TXT(IX-DETALHE) TO WS-VALOR-CALC.
123100     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
123200     MOVE WS-VALOR-CALC TO SUB-VALOR(10).
123300     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(10).
123400
123500*    $SUGGESTEDTIME (VEIO DO MESTRE, JA TRUNCADO PELO P442).
123600     MOVE '$SuggestedTime'  TO SUB-MARCADOR(11).
123700     MOVE 14 TO SUB-TAM(11).
123800     MOVE DET-TEMPO-SUGER-TXT(IX-DETALHE) TO WS-VALOR-CALC.
123900     PERFORM P447-CALCULA-TAMANHO THRU P447-CALCULA-TAMANHO-FIM.
124000     MOVE WS-VALOR-CALC TO SUB-VALOR(11).
124100     MOVE WS-TAM-CALC   TO SUB-TAM-VALOR(11).
124200 P446-PREPARA-TABELA-SUBST-FIM.
124300
124400* CALCULA O TAMANHO UTIL (SEM OS BRANCOS A DIREITA) DE
124500* WS-VALOR-CALC, USADO PARA NAO ARRASTAR ESPACO PARA DENTRO DA
124600* LINHA DO GABARITO NA SUBSTITUICAO DO MARCADOR (P4492). UM
124700* VALOR TOTALMENTE EM BRANCO AINDA GRAVA TAMANHO 1 (NUNCA ZERO),
124800* PARA O STRING DO P4492 NAO RECEBER UM SUBSTRING DE TAMANHO
124900* ZERO - O QUE SERIA UM ERRO DE EXECUCAO.
125000 P447-CALCULA-TAMANHO.
125100     MOVE ZERO TO WS-QTD-ESPACOS.
125200     INSPECT WS-VALOR-CALC TALLYING WS-QTD-ESPACOS
125300             FOR TRAILING SPACE.
125400     COMPUTE WS-TAM-CALC = 40 - WS-QTD-ESPACOS.
125500     IF WS-TAM-CALC < 1
125600         MOVE 1 TO WS-TAM-CALC
125700     END-IF.
125800 P447-CALCULA-TAMANHO-FIM.
125900
126000* TENTA O ENVIO (GRAVACAO NA CAIXASAI JA FOI FEITA PELO P445). UM
126100* DESTINATARIO EM BRANCO E O CASO DETERMINISTICO DE FALHA QUE
126200* ENCAMINHA O BOLETIM PARA A FILA DE IMPRESSAO - U6. QUANDO O
126300* ENVIO DA CERTO, GRAVA UMA ENTRADA NA UNIDADE DE TRABALHO
126400* (UNDTRAB/LCRK0007) PARA O LCRCHK CONFERIR MAIS ADIANTE - U7.
126500 P470-TENTA-ENVIO.
126600     IF WS-DESTINATARIOS = SPACES
126700*        SEM DESTINATARIO VALIDO - NAO HA O QUE TENTAR ENVIAR.
126800         SET WS-ENVIO-FALHOU TO TRUE
126900         PERFORM P480-ENCAMINHA-IMPRESSAO
127000                 THRU P480-ENCAMINHA-IMPRESSAO-FIM
127100     ELSE
127200*        ENVIO CONSIDERADO BEM SUCEDIDO - A NOTIFICACAO JA FOI
127300*        GRAVADA NA CAIXASAI PELO P445/P448, ENTAO AQUI SO
127400*        REGISTRA A UNIDADE DE TRABALHO PARA A CONFERENCIA
127500*        FUTURA DO LCRCHK (U7).
127600         SET WS-ENVIO-OK TO TRUE
127700         ADD 1 TO WS-QT-ENVIADOS
127800         MOVE DET-CHAVE-ALUNO(IX-DETALHE) TO UNT-CHAVE-ALUNO.
127900         MOVE WS-NOME-ANEXO                TO UNT-NOME-ANEXO.
128000         WRITE REG-UNIDADE-TRABALHO.
128100     END-IF.
128200 P470-TENTA-ENVIO-FIM.
128300
128400* ENCAMINHA O REGISTRO ATUAL PARA A FILA DE IMPRESSAO (FILAIMPR)
128500* QUANDO NAO HA DESTINATARIO VALIDO - OS 0512 DO MODULO ORIGINAL
128600* QUE DEU ORIGEM A ESTA REGRA (VIDE LCRK0006). O MOTIVO GRAVADO
128700* E SEMPRE O MESMO PORQUE ESTE PARAGRAFO SO E CHAMADO POR UM
128800* UNICO CAMINHO (AUSENCIA DE DESTINATARIO).
128900 P480-ENCAMINHA-IMPRESSAO.
129000*    O TEXTO DO MOTIVO E FIXO PORQUE HOJE SO EXISTE UM CAMINHO
129100*    PARA CHEGAR AQUI (DESTINATARIOS EM BRANCO) - SE NO FUTURO
129200*    SURGIR OUTRO MOTIVO DE ENCAMINHAMENTO, ESTE CAMPO PRECISA
129300*    PASSAR A SER PARAMETRO DO PARAGRAFO.
129400     ADD 1 TO WS-QT-IMPRESSOS.
129500     MOVE DET-CHAVE-ALUNO(IX-DETALHE) TO FLI-CHAVE-ALUNO.
129600     MOVE WS-NOME-ANEXO                TO FLI-NOME-ANEXO.
129700     MOVE 'Invalid or missing recipients' TO FLI-MOTIVO.
129800     WRITE REG-FILA-IMPRESSAO.
129900 P480-ENCAMINHA-IMPRESSAO-FIM.
130000
130100* MONTA E GRAVA NO RELSTAT A LINHA DE STATUS DO REGISTRO ATUAL -
130200* UMA FRASE SE O ENVIO DEU CERTO, OUTRA SE FOI PARA A FILA DE
130300* IMPRESSAO - U6.
130400 P490-EMITE-LINHA-STATUS.
130500*    A FRASE DE SUCESSO E A FRASE DE FALHA TEM LAYOUT DIFERENTE
130600*    (A DE FALHA NAO MENCIONA DESTINATARIO, POIS NAO HOUVE UM) -
130700*    POR ISSO SAO DOIS STRING SEPARADOS EM VEZ DE UM SO COM
130800*    TRECHO CONDICIONAL.
130900     IF WS-ENVIO-OK
131000         STRING 'Successfully sent email for '
131100                                       DELIMITED BY SIZE
131200                DET-PRIMEIRO-NOME(IX-DETALHE)
131300                                       DELIMITED BY SPACE
131400                ' '                     DELIMITED BY SIZE
131500                DET-ULTIMO-NOME(IX-DETALHE)
131600                                       DELIMITED BY SPACE
131700                ' to '                  DELIMITED BY SIZE
131800                WS-DESTINATARIOS       DELIMITED BY SPACE
131900             INTO WS-LINHA-STATUS
132000         END-STRING
132100     ELSE
132200         STRING DET-PRIMEIRO-NOME(IX-DETALHE)
132300                                       DELIMITED BY SPACE
132400                '''s LCR report must be printed. It has been'
132500                                       DELIMITED BY SIZE
132600                ' moved to FILAIMPR'   DELIMITED BY SIZE
132700             INTO WS-LINHA-STATUS
132800         END-STRING
132900     END-IF.
133000     MOVE WS-LINHA-STATUS TO STA-LINHA.
133100     WRITE REG-STATUS.
133200 P490-EMITE-LINHA-STATUS-FIM.
133300
133400* EMITE OS TOTAIS DE CONTROLE E A MENSAGEM DE CONCLUSAO - U6. OS
133500* QUATRO TOTAIS DEVEM RECONCILIAR: LIDOS = PULADOS + ENVIADOS +
133600* IMPRESSOS. UMA DIVERGENCIA AQUI (QUE ESTE PARAGRAFO NAO
133700* CONFERE SOZINHO, SO EXIBE) E UM SINAL DE QUE ALGUM DOS
133800* PARAGRAFOS P440/P470/P480 FICOU FORA DE SINCRONIA.
133900 P495-TOTAIS-FINAIS.
134000*    OS QUATRO CONTADORES SAO COMP (BINARIOS), POR ISSO PRECISAM
134100*    SER COPIADOS PARA AS VERSOES DISPLAY ANTES DE ENTRAR NO
134200*    STRING - STRING NAO ACEITA OPERANDO COMP COMO ORIGEM.
134300     MOVE WS-QT-LIDOS     TO WS-QT-LIDOS-TXT.
134400     MOVE WS-QT-PULADOS   TO WS-QT-PULADOS-TXT.
134500     MOVE WS-QT-ENVIADOS  TO WS-QT-ENVIADOS-TXT.
134600     MOVE WS-QT-IMPRESSOS TO WS-QT-IMPRESSOS-TXT.
134700     STRING 'Records read: '    DELIMITED BY SIZE
134800            WS-QT-LIDOS-TXT      DELIMITED BY SIZE
134900            '  Skipped: '        DELIMITED BY SIZE
135000            WS-QT-PULADOS-TXT    DELIMITED BY SIZE
135100            '  Sent: '           DELIMITED BY SIZE
135200            WS-QT-ENVIADOS-TXT   DELIMITED BY SIZE
135300            '  Printed: '        DELIMITED BY SIZE
135400            WS-QT-IMPRESSOS-TXT  DELIMITED BY SIZE
135500         INTO WS-LINHA-STATUS
135600     END-STRING.
135700     MOVE WS-LINHA-STATUS TO STA-LINHA.
135800     WRITE REG-STATUS.
135900     MOVE 'Finished!' TO STA-LINHA.
136000     WRITE REG-STATUS.
136100     DISPLAY 'Finished!'
136200     END-DISPLAY.
136300 P495-TOTAIS-FINAIS-FIM.
136400
136500* CHAMA O LCRCHK PARA A CONFERENCIA DE BOLETINS RECEBIDOS DA
136600* GRAFICA CONTRA AS UNIDADES DE TRABALHO GRAVADAS - U7. O LOTE
136700* NAO E ABORTADO POR VIOLACOES DE CONFERENCIA (ELAS JA ACONTECEM
136800* DEPOIS DE TODO O ENVIO TER SIDO FEITO) - SO SAO EXIBIDAS NO
136900* CONSOLE PARA O OPERADOR TRATAR FORA DO LOTE.
137000 P497-CHAMA-CONFERENCIA.
137100     MOVE ZERO TO LK-QT-VIOLACOES.
137200     CALL 'LCRCHK' USING LK-AREA-CONFERENCIA.
137300     IF NOT LK-CONFERENCIA-OK
137400         DISPLAY 'LCRDIST - LCRCHK ENCONTROU VIOLACOES: '
137500                 LK-QT-VIOLACOES
137600         END-DISPLAY
137700     END-IF.
137800 P497-CHAMA-CONFERENCIA-FIM.
137900
138000* ENCERRA O MODULO. NAO HA FECHAMENTO DE ARQUIVO AQUI PORQUE
138100* TODOS OS FDS JA FORAM FECHADOS NOS SEUS PROPRIOS PARAGRAFOS
138200* (P410/P420/P200) ANTES DE CHEGAR ATE AQUI.
138300 P900-FINALIZA.
138400*    CODIGO DE RETORNO DO MODULO FICA IMPLICITO EM ZERO (GOBACK
138500*    SEM RETURN-CODE EXPLICITO) - O UNICO ERRO FATAL PREVISTO
138600*    (U3) JA FOI TRATADO E EXIBIDO NO CONSOLE PELO P830.
138700     DISPLAY 'LCRDIST - FIM DA DISTRIBUICAO DO BOLETIM.'
138800     END-DISPLAY.
138900     GOBACK.
139000 P900-FINALIZA-FIM.
139100
139200******************************************************************
139300* FIM DO LCRDIST. OS DEMAIS MODULOS DO LOTE SAO O LCRVAL (CHAMADO
139400* NO P100, ANTES DE QUALQUER ARQUIVO SER ABERTO) E O LCRCHK
139500* (CHAMADO NO P497, DEPOIS DE TODOS OS ARQUIVOS DE SAIDA JA
139600* TEREM SIDO FECHADOS). NENHUM DOS TRES MODULOS ABRE ARQUIVO DE
139700* OUTRO MODULO - A COMUNICACAO E SEMPRE POR LINKAGE (LK-AREA-*)
139800* OU POR ARQUIVO INTERMEDIARIO (LCRK0007/LCRK0008), NUNCA POR
139900* VARIAVEL GLOBAL.
140000******************************************************************
140100 END PROGRAM LCRDIST.
