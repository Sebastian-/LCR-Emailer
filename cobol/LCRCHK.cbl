000100******************************************************************
000200* Author:      EMERSON PINHEIRO - TIO.EL@OUTLOOK.COM.
000300* Installation: CENTRO DE PROCESSAMENTO DE DADOS - CFP.
000400* Date-Written: 28/03/1989.
000500* Date-Compiled:
000600* Security:     USO RESTRITO AO DEPARTAMENTO DE PROCESSAMENTO
000700*               DE DADOS. NAO DISTRIBUIR COPIA FORA DO CFP.
000800* Purpose:      CONFERE AS UNIDADES DE TRABALHO GRAVADAS PELO
000900*               LCRDIST (UNDTRAB) CONTRA OS BOLETINS RECEBIDOS DA
001000*               GRAFICA (DOCSREC). ACUSA UNIDADE SEM BOLETIM,
001100*               UNIDADE COM MAIS DE UM BOLETIM E BOLETIM AINDA NAO
001200*               SEPARADO NA PASTA DO ALUNO.
001300* Tectonics:    cobc
001400******************************************************************
001500* HISTORICO DE ALTERACOES:
001600*   28/03/1989 EP   CRIACAO DO MODULO, CHAMADO PELO LCRDIST NO
001700*              FINAL DO LOTE.
001800*   02/09/1991 EP   UNIDADES PASSARAM A SER CARREGADAS EM TABELA
001900*              EM MEMORIA - MESMO MOTIVO DO LCRK0001.
002000*   14/02/1993 EP   INCLUIDA A CONTAGEM DE BOLETIM POR UNIDADE,
002100*              PARA ACUSAR FALTA OU DUPLICIDADE NA MESMA PASSADA.
002200*   19/11/1998 RSM  REVISAO GERAL PARA O ANO 2000. CAMPOS DE DATA
002300*              DESTE MODULO SAO TEXTO LIVRE DE ORIGEM, NAO HA
002400*              CALCULO DE DATA AQUI - OS 1204.
002500*   09/03/1999 RSM  TESTE DE VIRADA DE SECULO EXECUTADO SEM
002600*              OCORRENCIAS - OS 1204.
002700*   14/06/2001 MTA  DEVOLVE A QUANTIDADE DE VIOLACOES PARA O
002800*              LCRDIST NA AREA DE LINKAGE, EM VEZ DE SO EXIBIR
002900*              NO CONSOLE - OS 1578.
003000*   21/08/2003 VLS  MENSAGENS DE VIOLACAO PASSARAM A CITAR A
003100*              CHAVE DO ALUNO COMO IDENTIFICACAO DA UNIDADE - OS
003200*              1812.
003300*   06/09/2004 VLS  REVISAO GERAL DE COMENTARIOS DO MODULO E
003400*              ACRESCIDAS VISOES REDEFINES DA TABELA DE UNIDADES E
003500*              DA AREA DE LINKAGE, PARA FACILITAR DUMP EM DEBUG -
003600*              OS 1901.
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. LCRCHK.
004000 AUTHOR. EMERSON PINHEIRO.
004100 INSTALLATION. CENTRO DE PROCESSAMENTO DE DADOS - CFP.
004200 DATE-WRITTEN. 28/03/1989.
004300 DATE-COMPILED.
004400 SECURITY. USO RESTRITO AO DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
004500
004600******************************************************************
004700* O LCRCHK E CHAMADO PELO LCRDIST (PARAGRAFO P497) DEPOIS QUE
004800* TODAS AS UNIDADES DE TRABALHO JA FORAM GRAVADAS NO ARQUIVO
004900* UNDTRAB. ELE NAO CONHECE NADA DO LOTE DE DISTRIBUICAO - SO
005000* SABE LER UNDTRAB E DOCSREC E CASAR UM CONTRA O OUTRO. A
005100* QUANTIDADE DE VIOLACOES ENCONTRADAS VOLTA PARA O LCRDIST NA
005200* AREA DE LINKAGE, PARA ENTRAR NO RELATORIO FINAL DO LOTE
005300* (RELSTAT).
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700* SPECIAL-NAMES PADRAO DO CFP - O UPSI-0 SO E TESTADO QUANDO O
005800* OPERADOR QUER VER NO CONSOLE O CASAMENTO UNIDADE A UNIDADE,
005900* O QUE NAO E FEITO NESTE MODULO POR ENQUANTO (FICA RESERVADO).
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASSE-ALFABETICA IS 'A' THRU 'Z'
006300     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO
006400            OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800* UNDTRAB - UMA LINHA POR UNIDADE DE TRABALHO GRAVADA PELO
006900* LCRDIST (LCRK0007). E O LADO "O QUE DEVERIA TER CHEGADO".
007000     SELECT UNDTRAB
007100         ASSIGN TO 'UNDTRAB'
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-FS-UNDTRAB.
007500
007600* DOCSREC - UMA LINHA POR BOLETIM DIGITALIZADO RECEBIDO DA
007700* GRAFICA (LCRK0008). E O LADO "O QUE REALMENTE CHEGOU".
007800     SELECT DOCSREC
007900         ASSIGN TO 'DOCSREC'
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS WS-FS-DOCSREC.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600* LAYOUT DA UNIDADE DE TRABALHO - CHAVE DO ALUNO + NOME DO ANEXO.
008700 FD  UNDTRAB.
008800     COPY LCRK0007.
008900
009000* LAYOUT DO BOLETIM RECEBIDO - CHAVE DE UNIDADE (PODE VIR EM
009100* BRANCO) + NOME DO ARQUIVO DIGITALIZADO.
009200 FD  DOCSREC.
009300     COPY LCRK0008.
009400
009500 WORKING-STORAGE SECTION.
009600
009700******************************************************************
009800* ROTEIRO DA WORKING-STORAGE:
009900*   - STATUS DE ARQUIVO DAS DUAS LEITURAS SEQUENCIAIS;
010000*   - TABELA EM MEMORIA DAS UNIDADES DE TRABALHO, COM A CONTAGEM
010100*     DE BOLETINS JA CASADOS PARA CADA UMA, E SUA VISAO
010200*     REDEFINES USADA SOMENTE EM DEBUG;
010300*   - INDICADORES DE FIM-DE-ARQUIVO E DE BUSCA NA TABELA;
010400*   - LINHA DE VIOLACAO MONTADA PARA O CONSOLE.
010500******************************************************************
010600
010700* CODIGOS DE RETORNO DO READ - 00 = OK, 10 = FIM DE ARQUIVO,
010800* QUALQUER OUTRO VALOR E ERRO DE E/S NAO TRATADO NESTE MODULO.
010900 77  WS-FS-UNDTRAB               PIC 99.
011000 77  WS-FS-DOCSREC               PIC 99.
011100
011200* TABELA EM MEMORIA DAS UNIDADES DE TRABALHO GRAVADAS PELO
011300* LCRDIST, COM A CONTAGEM DE BOLETINS JA CASADOS PARA CADA UMA.
011400* O TAMANHO DE 2000 ACOMPANHA O MAXIMO DE ALUNOS POR LOTE USADO
011500* NO LCRDIST (WS-TB-DETALHE).
011600 01  WS-TB-UNIDADE.
011700     05  UNI-ENTRADA OCCURS 2000 TIMES INDEXED BY IX-UNIDADE.
011800* CHAVE DO ALUNO - MESMO FORMATO MONTADO PELO LCRDIST EM
011900* P444-MONTA-ID-UNIDADE.
012000         10  UNI-CHAVE-ALUNO       PIC X(15).
012100* QUANTIDADE DE BOLETINS JA ENCONTRADOS PARA ESTA UNIDADE. ZERO
012200* OU MAIOR QUE 1 NO FINAL DA PASSAGEM E VIOLACAO (REGRA U7).
012300         10  UNI-QT-DOC            PIC 9(03) COMP VALUE ZERO.
012400
012500* VISAO REDEFINES DE UMA LINHA DA TABELA DE UNIDADES, USADA SO
012600* PARA CONFERENCIA VISUAL EM DUMP DE DEBUG - NAO E REFERENCIADA
012700* NA LOGICA DO PROGRAMA.
012800 01  WS-UNI-ENTRADA-LINHA REDEFINES WS-TB-UNIDADE.
012900     05  WS-UNI-LINHA PIC X(18) OCCURS 2000 TIMES.
013000
013100 01  WS-QT-UNIDADE                PIC 9(04) COMP VALUE ZERO.
013200 01  WS-IX-ACHADO                 PIC 9(04) COMP VALUE ZERO.
013300
013400* LIGA QUANDO P434-PROCURA-UNIDADE ENCONTRA NA TABELA A UNIDADE
013500* CORRESPONDENTE A CHAVE DO BOLETIM LIDO DE DOCSREC.
013600 01  WS-IND-ACHOU-UNIDADE         PIC X(01) VALUE 'N'.
013700     88  WS-ACHOU-A-UNIDADE           VALUE 'S'.
013800     88  WS-NAO-ACHOU-A-UNIDADE       VALUE 'N'.
013900
014000 01  WS-IND-FIM-UNDTRAB           PIC X(01) VALUE 'N'.
014100     88  WS-FIM-UNDTRAB-SIM           VALUE 'S'.
014200     88  WS-FIM-UNDTRAB-NAO           VALUE 'N'.
014300
014400 01  WS-IND-FIM-DOCSREC           PIC X(01) VALUE 'N'.
014500     88  WS-FIM-DOCSREC-SIM           VALUE 'S'.
014600     88  WS-FIM-DOCSREC-NAO           VALUE 'N'.
014700
014800* LIGA QUANDO ALGUM BOLETIM CHEGA COM A CHAVE DE UNIDADE EM
014900* BRANCO (AINDA NAO FOI SEPARADO NA PASTA DO ALUNO) - U7.
015000 01  WS-IND-ACHOU-SOBRA           PIC X(01) VALUE 'N'.
015100     88  WS-ACHOU-SOBRA               VALUE 'S'.
015200     88  WS-NAO-ACHOU-SOBRA           VALUE 'N'.
015300
015400* LINHA DE VIOLACAO MONTADA PARA O CONSOLE. O TEXTO FICA NOS
015500* PRIMEIROS 60 BYTES, O RESTO DO BUFFER SO COMPLETA A LARGURA.
015600 01  WS-LINHA-VIOLACAO             PIC X(80) VALUE SPACES.
015700 01  WS-LV-CAMPOS REDEFINES WS-LINHA-VIOLACAO.
015800     05  WS-LV-TEXTO               PIC X(60).
015900     05  FILLER                    PIC X(20).
016000
016100* AREA DE COMUNICACAO COM O LCRDIST - SO ENTRA E SAI POR AQUI,
016200* NUNCA POR VARIAVEL GLOBAL. O CODIGO DE RETORNO E A QUANTIDADE
016300* DE VIOLACOES SAO OS DOIS UNICOS DADOS QUE O LCRCHK DEVOLVE.
016400 01  LK-AREA-CONFERENCIA.
016500     05  LK-COD-RETORNO-CHK       PIC 9(02) COMP.
016600         88  LK-CONFERENCIA-OK            VALUE 0.
016700         88  LK-CONFERENCIA-COM-ERRO      VALUE 1.
016800     05  LK-QT-VIOLACOES          PIC 9(04) COMP.
016900
017000* VISAO REDEFINES DA AREA DE LINKAGE, SO PARA DUMP EM DEBUG -
017100* NAO E REFERENCIADA NA LOGICA DO PROGRAMA.
017200 01  LK-AREA-CONFERENCIA-LINHA REDEFINES LK-AREA-CONFERENCIA
017300                                PIC X(06).
017400
017500 PROCEDURE DIVISION
017600     USING LK-AREA-CONFERENCIA.
017700
017800******************************************************************
017900* RESUMO DO FLUXO: INICIALIZA, CARREGA AS UNIDADES ESPERADAS,
018000* CASA OS BOLETINS RECEBIDOS CONTRA ELAS, E POR FIM PERCORRE A
018100* TABELA ACUSANDO TODA UNIDADE QUE NAO FICOU COM EXATAMENTE UM
018200* BOLETIM CASADO. A ORDEM DOS PARAGRAFOS ABAIXO E A ORDEM DE
018300* EXECUCAO DO LOTE.
018400******************************************************************
018500 MAIN-PROCEDURE.
018600     PERFORM P100-INICIO      THRU P100-INICIO-FIM.
018700     PERFORM P200-PROCESSA    THRU P200-PROCESSA-FIM.
018800     PERFORM P900-FINALIZA    THRU P900-FINALIZA-FIM.
018900 MAIN-PROCEDURE-FIM.
019000
019100* ZERA A TABELA DE UNIDADES E A AREA DE RETORNO ANTES DE
019200* QUALQUER LEITURA - O LCRCHK PODE SER CHAMADO MAIS DE UMA VEZ
019300* NO MESMO JOB SE O LCRDIST FOR REEXECUTADO EM TESTE.
019400 P100-INICIO.
019500     DISPLAY 'LCRCHK - INICIO DA CONFERENCIA DE BOLETINS.'
019600     END-DISPLAY.
019700     INITIALISE WS-TB-UNIDADE WS-QT-UNIDADE
019800         REPLACING NUMERIC       BY ZEROES
019900                   ALPHANUMERIC  BY SPACES.
020000     MOVE ZERO TO LK-QT-VIOLACOES.
020100     SET LK-CONFERENCIA-OK TO TRUE.
020200     SET WS-NAO-ACHOU-SOBRA TO TRUE.
020300 P100-INICIO-FIM.
020400
020500* CARREGA AS UNIDADES ESPERADAS, CASA OS BOLETINS RECEBIDOS, E
020600* SO DEPOIS DE AMBOS OS ARQUIVOS FECHADOS E QUE A TABELA E
020700* PERCORRIDA PARA A CONFERENCIA FINAL - NAO HA COMO SABER SE
020800* UMA UNIDADE FICOU SEM BOLETIM ANTES DE TER LIDO TODO O
020900* DOCSREC.
021000 P200-PROCESSA.
021100     PERFORM P410-LE-UNIDADE      THRU P410-LE-UNIDADE-FIM.
021200     PERFORM P430-LE-DOCUMENTO    THRU P430-LE-DOCUMENTO-FIM.
021300     IF WS-ACHOU-SOBRA
021400         MOVE 'some pdfs have not been placed in a folder'
021500             TO WS-LV-TEXTO
021600         DISPLAY WS-LINHA-VIOLACAO
021700         END-DISPLAY
021800         ADD 1 TO LK-QT-VIOLACOES
021900     END-IF.
022000     PERFORM P440-CONFERE-UNIDADES
022100             THRU P440-CONFERE-UNIDADES-FIM
022200             VARYING IX-UNIDADE FROM 1 BY 1
022300             UNTIL IX-UNIDADE > WS-QT-UNIDADE.
022400     IF LK-QT-VIOLACOES > ZERO
022500         SET LK-CONFERENCIA-COM-ERRO TO TRUE
022600     END-IF.
022700 P200-PROCESSA-FIM.
022800
022900* CARREGA TODAS AS UNIDADES DE TRABALHO GRAVADAS PELO LCRDIST,
023000* CADA UMA ENTRANDO NA TABELA COM A CONTAGEM DE BOLETINS ZERADA.
023100 P410-LE-UNIDADE.
023200     SET WS-FIM-UNDTRAB-NAO TO TRUE.
023300     OPEN INPUT UNDTRAB.
023400     PERFORM P412-LE-REGISTRO-UNIDADE
023500             THRU P412-LE-REGISTRO-UNIDADE-FIM
023600             UNTIL WS-FIM-UNDTRAB-SIM.
023700     CLOSE UNDTRAB.
023800 P410-LE-UNIDADE-FIM.
023900
024000* UMA LEITURA, UMA ENTRADA NA TABELA - NAO HA CHAVE DUPLICADA
024100* ESPERADA NESTE ARQUIVO, POIS O LCRDIST GRAVA NO MAXIMO UMA
024200* UNIDADE DE TRABALHO POR ALUNO CASADO.
024300 P412-LE-REGISTRO-UNIDADE.
024400     READ UNDTRAB
024500         AT END
024600             SET WS-FIM-UNDTRAB-SIM TO TRUE
024700         NOT AT END
024800             ADD 1 TO WS-QT-UNIDADE
024900             MOVE UNT-CHAVE-ALUNO
025000                 TO UNI-CHAVE-ALUNO(WS-QT-UNIDADE)
025100             MOVE ZERO
025200                 TO UNI-QT-DOC(WS-QT-UNIDADE)
025300     END-READ.
025400 P412-LE-REGISTRO-UNIDADE-FIM.
025500
025600* CARREGA OS BOLETINS RECEBIDOS DA GRAFICA. QUEM VEM COM CHAVE DE
025700* UNIDADE EM BRANCO VIRA SOBRA (U7); OS DEMAIS SOMAM NA UNIDADE
025800* DE MESMA CHAVE NA TABELA CARREGADA PELO P410.
025900 P430-LE-DOCUMENTO.
026000     SET WS-FIM-DOCSREC-NAO TO TRUE.
026100     OPEN INPUT DOCSREC.
026200     PERFORM P432-LE-REGISTRO-DOC
026300             THRU P432-LE-REGISTRO-DOC-FIM
026400             UNTIL WS-FIM-DOCSREC-SIM.
026500     CLOSE DOCSREC.
026600 P430-LE-DOCUMENTO-FIM.
026700
026800* BOLETIM SEM CHAVE DE UNIDADE NAO E PROCURADO NA TABELA - SO
026900* LIGA A SOBRA (U7). OS DEMAIS SAO PROCURADOS POR CHAVE E, SE
027000* ACHADOS, SOMAM 1 NA CONTAGEM DE BOLETIM DA UNIDADE. BOLETIM
027100* DE UNIDADE DESCONHECIDA (NAO ACHOU) E SIMPLESMENTE IGNORADO,
027200* POIS NAO HA COMO SABER DE QUE ALUNO ELE E.
027300 P432-LE-REGISTRO-DOC.
027400     READ DOCSREC
027500         AT END
027600             SET WS-FIM-DOCSREC-SIM TO TRUE
027700         NOT AT END
027800             IF DOC-CHAVE-UNIDADE = SPACES
027900                 SET WS-ACHOU-SOBRA TO TRUE
028000             ELSE
028100                 PERFORM P434-PROCURA-UNIDADE
028200                         THRU P434-PROCURA-UNIDADE-FIM
028300                 IF WS-ACHOU-A-UNIDADE
028400                     ADD 1 TO UNI-QT-DOC(WS-IX-ACHADO)
028500                 END-IF
028600             END-IF
028700     END-READ.
028800 P432-LE-REGISTRO-DOC-FIM.
028900
029000* BUSCA SEQUENCIAL NA TABELA DE UNIDADES - O VOLUME (ATE 2000
029100* LINHAS) NAO JUSTIFICA MANTER A TABELA ORDENADA SO PARA FAZER
029200* BUSCA BINARIA, MESMO RACIOCINIO DO LCRDIST.
029300 P434-PROCURA-UNIDADE.
029400     SET WS-NAO-ACHOU-A-UNIDADE TO TRUE.
029500     PERFORM P436-COMPARA-CHAVE
029600             THRU P436-COMPARA-CHAVE-FIM
029700             VARYING IX-UNIDADE FROM 1 BY 1
029800             UNTIL IX-UNIDADE > WS-QT-UNIDADE.
029900 P434-PROCURA-UNIDADE-FIM.
030000
030100* COMPARA A CHAVE DA LINHA ATUAL DA TABELA COM A CHAVE DO
030200* BOLETIM. SE BATER, GUARDA O INDICE E FORCA O FIM DO LACO
030300* CHAMADOR MOVENDO O LIMITE PARA O INDICE DE VARIACAO - MESMO
030400* TRUQUE USADO NO LCRDIST E NO LCRVAL PARA SAIR DE UM PERFORM
030500* VARYING SEM PRECISAR DE UM SEGUNDO INDICADOR SO PARA ISSO.
030600 P436-COMPARA-CHAVE.
030700     IF UNI-CHAVE-ALUNO(IX-UNIDADE) = DOC-CHAVE-UNIDADE
030800         MOVE IX-UNIDADE TO WS-IX-ACHADO
030900         SET WS-ACHOU-A-UNIDADE TO TRUE
031000         MOVE WS-QT-UNIDADE TO IX-UNIDADE
031100     END-IF.
031200 P436-COMPARA-CHAVE-FIM.
031300
031400* UMA UNIDADE SEM NENHUM BOLETIM CASADO, OU COM MAIS DE UM, E
031500* VIOLACAO - REGRA U7. AS DUAS MENSAGENS CITAM A CHAVE DO ALUNO
031600* (OS 1812) PARA O OPERADOR SABER QUAL PASTA CONFERIR NA HORA.
031700 P440-CONFERE-UNIDADES.
031800     EVALUATE TRUE
031900         WHEN UNI-QT-DOC(IX-UNIDADE) = ZERO
032000             STRING 'no lcr report found in folder: '
032100                                         DELIMITED BY SIZE
032200                    UNI-CHAVE-ALUNO(IX-UNIDADE)
032300                                         DELIMITED BY SPACE
032400                 INTO WS-LV-TEXTO
032500             END-STRING
032600             DISPLAY WS-LINHA-VIOLACAO
032700             END-DISPLAY
032800             ADD 1 TO LK-QT-VIOLACOES
032900         WHEN UNI-QT-DOC(IX-UNIDADE) > 1
033000             STRING 'multiple lcr reports found in folder: '
033100                                         DELIMITED BY SIZE
033200                    UNI-CHAVE-ALUNO(IX-UNIDADE)
033300                                         DELIMITED BY SPACE
033400                 INTO WS-LV-TEXTO
033500             END-STRING
033600             DISPLAY WS-LINHA-VIOLACAO
033700             END-DISPLAY
033800             ADD 1 TO LK-QT-VIOLACOES
033900     END-EVALUATE.
034000 P440-CONFERE-UNIDADES-FIM.
034100
034200* O CODIGO DE RETORNO E A QUANTIDADE DE VIOLACOES JA FORAM
034300* MONTADOS EM LK-AREA-CONFERENCIA PELO P200 - AQUI SO RESTA
034400* AVISAR NO CONSOLE E VOLTAR PARA QUEM CHAMOU (O LCRDIST).
034500 P900-FINALIZA.
034600     DISPLAY 'LCRCHK - FIM DA CONFERENCIA DE BOLETINS.'
034700     END-DISPLAY.
034800     GOBACK.
034900 P900-FINALIZA-FIM.
035000
035100******************************************************************
035200* FIM DO LCRCHK - SO SE COMUNICA COM O MUNDO EXTERNO PELOS
035300* ARQUIVOS UNDTRAB/DOCSREC (ENTRADA) E PELA AREA DE LINKAGE
035400* (SAIDA), NUNCA POR VARIAVEL GLOBAL.
035500******************************************************************
035600 END PROGRAM LCRCHK.
