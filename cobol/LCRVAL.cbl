000100******************************************************************
000200* Author:      EMERSON PINHEIRO - TIO.EL@OUTLOOK.COM.
000300* Installation: CENTRO DE PROCESSAMENTO DE DADOS - CFP.
000400* Date-Written: 02/04/1989.
000500* Date-Compiled:
000600* Security:     USO RESTRITO AO DEPARTAMENTO DE PROCESSAMENTO
000700*               DE DADOS. NAO DISTRIBUIR COPIA FORA DO CFP.
000800* Purpose:      CONFERE SE OS ARQUIVOS DE PROVA REALIZADA DE
000900*               MATEMATICA E LEITURA EXISTEM E SE TRAZEM TODAS
001000*               AS COLUNAS EXIGIDAS PELO LCRDIST ANTES QUE O
001100*               PROCESSAMENTO DOS BOLETINS COMECE.
001200* Tectonics:    cobc
001300******************************************************************
001400* HISTORICO DE ALTERACOES:
001500*   02/04/1989 EP   CRIACAO DO MODULO. SUBSTITUI A CONFERENCIA
001600*              MANUAL QUE O PROFESSOR FAZIA ANTES DE RODAR O
001700*              FECHAMENTO DE NIVEL.
001800*   17/08/1990 EP   INCLUIDA A CONFERENCIA DO ARQUIVO DE LEITURA
001900*              ALEM DO DE MATEMATICA - OS 0341.
002000*   05/02/1993 EP   MENSAGEM DE COLUNA FALTANTE PASSOU A TRAZER
002100*              O NOME DO ARQUIVO, E NAO SO O DA COLUNA - OS 0512.
002200*   22/11/1994 VLS  CORRIGIDA ORDEM DE CONFERENCIA DAS COLUNAS -
002300*              ESTAVA PARANDO NA SEGUNDA COLUNA SEMPRE - OS 0689.
002400*   19/11/1998 RSM  REVISAO GERAL PARA O ANO 2000. NAO HA CAMPO
002500*              DE DATA NESTE MODULO - NADA A AJUSTAR. OS 1203.
002600*   09/03/1999 RSM  TESTE DE VIRADA DE SECULO EXECUTADO SEM
002700*              OCORRENCIAS - OS 1203.
002800*   14/06/2001 MTA  PASSOU A DEVOLVER O CODIGO DE RETORNO NA
002900*              LK-AREA-VALIDACAO EM VEZ DE SO EXIBIR MENSAGEM,
003000*              PARA O LCRDIST DECIDIR SE ENCERRA O LOTE - OS 1578.
003100*   06/09/2004 VLS  OS NOMES DE COLUNA ESPERADOS ESTAVAM EM
003200*              CAIXA ALTA (RESQUICIO DO PRIMEIRO RASCUNHO DESTE
003300*              MODULO), MAS A PLANILHA DE ORIGEM TRAZ O
003400*              CABECALHO EM CAIXA MISTA (FirstName, LastName,
003500*              ...). O LOTE ABORTAVA SEMPRE NA PRIMEIRA COLUNA.
003600*              CORRIGIDOS OS NOVE LITERAIS PARA A GRAFIA EXATA
003700*              DA PLANILHA - OS 1901.
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. LCRVAL.
004100 AUTHOR. EMERSON PINHEIRO.
004200 INSTALLATION. CENTRO DE PROCESSAMENTO DE DADOS - CFP.
004300 DATE-WRITTEN. 02/04/1989.
004400 DATE-COMPILED.
004500 SECURITY. USO RESTRITO AO DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900*    SPECIAL-NAMES PADRAO DO CFP, REPETIDO EM TODOS OS MODULOS DO
005000*    LOTE LCR (LCRVAL/LCRDIST/LCRCHK): C01 PARA O SALTO DE FORMULARIO
005100*    DOS RELATORIOS, CLASSE-ALFABETICA PARA TESTES DE CAMPO
005200*    ALFABETICO E UPSI-0 COMO CHAVE DE DEPURACAO LIGADA NO JCL DE
005300*    TESTE. NENHUM DESTES RECURSOS E USADO NESTE MODULO HOJE, MAS
005400*    FICAM DECLARADOS PARA MANTER O MESMO CABECALHO DOS DEMAIS.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASSE-ALFABETICA IS 'A' THRU 'Z'
005800     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO
005900            OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.
006000
006100* OS DOIS ARQUIVOS DE DETALHE SAO LIDOS AQUI SO PARA CONFERENCIA
006200* DO CABECALHO - QUEM CARREGA OS DADOS DE VERDADE PARA O LOTE E
006300* O LCRDIST. ESTE MODULO NAO GRAVA NEM ATUALIZA NADA.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600* DETALHMT E O ARQUIVO DE DETALHE DE MATEMATICA (LCRK0003).
006700     SELECT DETALHMT
006800         ASSIGN TO 'DETALHMT'
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-FS-MT.
007200
007300* DETALHLE E O ARQUIVO DE DETALHE DE LEITURA (LCRK0004).
007400     SELECT DETALHLE
007500         ASSIGN TO 'DETALHLE'
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-FS-LE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200* LAYOUT DO DETALHE DE MATEMATICA (LCRK0003) - AQUI SO PRECISAMOS
008300* DA VISAO EM TEXTO CORRIDO (DTM-REGISTRO-COMPLETO) PARA QUEBRAR
008400* O CABECALHO PELA VIRGULA.
008500 FD  DETALHMT.
008600     COPY LCRK0003.
008700
008800* LAYOUT DO DETALHE DE LEITURA (LCRK0004) - MESMO MOTIVO.
008900 FD  DETALHLE.
009000     COPY LCRK0004.
009100
009200 WORKING-STORAGE SECTION.
009300
009400* NOME LOGICO DO DIRETORIO DE ENTRADA DO LOTE, USADO SO PARA
009500* COMPOR A MENSAGEM DE ARQUIVO NAO ENCONTRADO.
009600 01  WS-CAMINHO-PADRAO           PIC X(20) VALUE 'DD.LCRENT'.
009700
009800* VISAO DO CAMINHO PADRAO PARTIDA EM NOME DE DD (8) E RESTO,
009900* MANTIDA SO PARA FACILITAR A LEITURA DO DUMP EM DEPURACAO -
010000* NAO USADA NA LOGICA DESTE MODULO.
010100 01  WS-CAMINHO-PADRAO-PARTES REDEFINES WS-CAMINHO-PADRAO.
010200     05  WS-CAMINHO-DD           PIC X(08).
010300     05  WS-CAMINHO-RESTO        PIC X(12).
010400
010500* NOME DO ARQUIVO EM CONFERENCIA NO MOMENTO ('math' OU 'reading'),
010600* USADO NAS DUAS MENSAGENS DE ERRO DESTE MODULO.
010700 01  WS-NOME-ARQUIVO             PIC X(10) VALUE SPACES.
010800
010900* CABECALHO LIDO DO ARQUIVO, QUEBRADO EM 9 CAMPOS PELA VIRGULA.
011000 01  WS-TB-CABECALHO.
011100     05  WS-CAB-CAMPO            PIC X(16) OCCURS 9 TIMES.
011200
011300* VISAO DA MESMA AREA COMO UMA LINHA SO - NAO USADA POR ESTE
011400* MODULO, SERVE SO PARA DEIXAR EXPLICITA A LARGURA TOTAL DO
011500* CABECALHO (9 x 16 = 144).
011600 01  WS-CAB-LINHA-COMPLETA REDEFINES WS-TB-CABECALHO
011700                            PIC X(144).
011800
011900* NOME DAS 9 COLUNAS EXIGIDAS, NA ORDEM E NA GRAFIA EXATA DA
012000* PLANILHA DE ORIGEM (CAIXA MISTA, NAO CAIXA ALTA) - OS 1901.
012100 01  WS-TB-CAMPOS-ESP.
012200     05  WS-CAMPO-ESP            PIC X(16) OCCURS 9 TIMES.
012300
012400* VISAO DA TABELA DE NOMES ESPERADOS COMO UMA LINHA SO, PELO
012500* MESMO MOTIVO DO WS-CAB-LINHA-COMPLETA ACIMA - NAO USADA POR
012600* ESTE MODULO.
012700 01  WS-CAMPOS-ESP-LINHA REDEFINES WS-TB-CAMPOS-ESP
012800                          PIC X(144).
012900
013000* INDICE DA COLUNA EM CONFERENCIA (1 A 9) NO P435-CONFERE-CAMPO.
013100 01  I-CAMPO                     PIC 9(02) COMP.
013200
013300* STATUS DE ARQUIVO DO DETALHMT. VEM COM 35 QUANDO O ARQUIVO NAO
013400* EXISTE NO DIRETORIO DE ENTRADA DO LOTE.
013500 77  WS-FS-MT                    PIC 99.
013600     88  WS-FS-MT-OK                 VALUE 0.
013700
013800* STATUS DE ARQUIVO DO DETALHLE - MESMO SIGNIFICADO DO WS-FS-MT.
013900 77  WS-FS-LE                    PIC 99.
014000     88  WS-FS-LE-OK                 VALUE 0.
014100
014200* AREA DE COMUNICACAO COM O LCRDIST: CODIGO DE RETORNO (0 = OK,
014300* 1 = ARQUIVO AUSENTE, 2 = COLUNA AUSENTE) E A MENSAGEM JA MONTADA
014400* PARA O LCRDIST REPETIR NO CONSOLE.
014500 LINKAGE SECTION.
014600 01  LK-AREA-VALIDACAO.
014700*    LK-COD-RETORNO: 0 QUANDO OS DOIS ARQUIVOS EXISTEM E
014800*    TRAZEM AS NOVE COLUNAS; 1 QUANDO UM DOS DOIS NAO FOI
014900*    ENCONTRADO; 2 QUANDO O ARQUIVO EXISTE MAS FALTA (OU ESTA
015000*    NA ORDEM ERRADA) ALGUMA DAS NOVE COLUNAS EXIGIDAS.
015100     05  LK-COD-RETORNO          PIC 9(02) COMP.
015200         88  LK-VALIDACAO-OK             VALUE 0.
015300         88  LK-ARQUIVO-AUSENTE          VALUE 1.
015400         88  LK-COLUNA-AUSENTE           VALUE 2.
015500*    LK-MENSAGEM: TEXTO JA PRONTO PARA O LCRDIST REPETIR NO
015600*    CONSOLE, SEM PRECISAR REMONTAR NADA.
015700     05  LK-MENSAGEM             PIC X(80).
015800
015900 PROCEDURE DIVISION
016000     USING LK-AREA-VALIDACAO.
016100
016200* ROTEIRO PRINCIPAL: PREPARA, CONFERE OS DOIS ARQUIVOS NA ORDEM
016300* MATEMATICA-LEITURA, E ENCERRA. O LCRDIST SO ABRE OS DEMAIS
016400* ARQUIVOS DO LOTE SE VOLTAR DAQUI COM LK-VALIDACAO-OK.
016500 MAIN-PROCEDURE.
016600     PERFORM P100-INICIO      THRU P100-INICIO-FIM.
016700     PERFORM P200-PROCESSA    THRU P200-PROCESSA-FIM.
016800     PERFORM P900-FINALIZA    THRU P900-FINALIZA-FIM.
016900 MAIN-PROCEDURE-FIM.
017000
017100* ZERA AS AREAS DE TRABALHO, ASSUME O LOTE VALIDO POR ENQUANTO
017200* (LK-VALIDACAO-OK) E MONTA A TABELA DAS 9 COLUNAS EXIGIDAS NA
017300* GRAFIA EXATA DA PLANILHA DE ORIGEM. CADA UMA DESSAS NOVE SERA
017400* CONFERIDA CONTRA O CABECALHO LIDO PELO P435-CONFERE-CAMPO MAIS
017500* ADIANTE, NA MESMA ORDEM EM QUE APARECEM ABAIXO.
017600 P100-INICIO.
017700     DISPLAY 'LCRVAL - INICIO DA CONFERENCIA DOS ARQUIVOS.'
017800     END-DISPLAY.
017900     INITIALISE WS-FS-MT WS-FS-LE WS-TB-CABECALHO WS-NOME-ARQUIVO
018000         REPLACING NUMERIC       BY ZEROES
018100                   ALPHANUMERIC  BY SPACES.
018200     SET LK-VALIDACAO-OK         TO TRUE.
018300     MOVE SPACES                 TO LK-MENSAGEM.
018400*    AS NOVE COLUNAS EXIGIDAS PELO LCRDIST, NA GRAFIA DA
018500*    PLANILHA (CAIXA MISTA) - OS 1901.
018600     MOVE 'FirstName       '     TO WS-CAMPO-ESP(1).
018700     MOVE 'LastName        '     TO WS-CAMPO-ESP(2).
018800     MOVE 'Subject         '     TO WS-CAMPO-ESP(3).
018900     MOVE 'Type            '     TO WS-CAMPO-ESP(4).
019000     MOVE 'Time            '     TO WS-CAMPO-ESP(5).
019100     MOVE 'Score           '     TO WS-CAMPO-ESP(6).
019200     MOVE 'FatherEmail     '     TO WS-CAMPO-ESP(7).
019300     MOVE 'MotherEmail     '     TO WS-CAMPO-ESP(8).
019400     MOVE 'Passing         '     TO WS-CAMPO-ESP(9).
019500 P100-INICIO-FIM.
019600
019700* CONFERE PRIMEIRO O ARQUIVO DE MATEMATICA; SO PASSA PARA O DE
019800* LEITURA (P420) SE A MATEMATICA TIVER PASSADO SEM VIOLACAO -
019900* ASSIM O LOTE NUNCA EMPILHA DUAS MENSAGENS DE ERRO DE UMA VEZ.
020000 P200-PROCESSA.
020100     PERFORM P410-VERIFICA-ARQ-MATEMATICA
020200             THRU P410-VERIFICA-ARQ-MATEMATICA-FIM.
020300*        SO TENTA O ARQUIVO DE LEITURA SE A MATEMATICA TIVER
020400*        PASSADO - SE LK-VALIDACAO-OK JA ESTIVER DESLIGADO AQUI,
020500*        O LOTE VAI PARAR MESMO, SEM PRECISAR DE MAIS CONFERENCIA.
020600     IF LK-VALIDACAO-OK
020700         PERFORM P420-VERIFICA-ARQ-LEITURA
020800                 THRU P420-VERIFICA-ARQ-LEITURA-FIM
020900     END-IF.
021000 P200-PROCESSA-FIM.
021100
021200* ABRE O ARQUIVO DE MATEMATICA. SE NAO EXISTIR NO DIRETORIO DE
021300* ENTRADA (WS-FS-MT DIFERENTE DE ZERO), ACUSA ARQUIVO AUSENTE E
021400* NEM TENTA LER O CABECALHO. SE EXISTIR, LE O CABECALHO (P430) E,
021500* SE A LEITURA NAO TIVER ACUSADO CABECALHO AUSENTE, CONFERE AS
021600* NOVE COLUNAS UMA A UMA (P435).
021700 P410-VERIFICA-ARQ-MATEMATICA.
021800* GUARDA O NOME DO ARQUIVO ANTES DE ABRIR, PARA AS MENSAGENS DE
021900* ERRO MAIS ADIANTE JA SAIREM COM O NOME CERTO SEJA QUAL FOR O
022000* DESFECHO DO OPEN.
022100     MOVE 'math'              TO WS-NOME-ARQUIVO.
022200     OPEN INPUT DETALHMT.
022300*SE O ARQUIVO NAO EXISTIR, WS-FS-MT VEM COM 35.
022400     IF NOT WS-FS-MT-OK
022500         PERFORM P810-ARQ-AUSENTE THRU P810-ARQ-AUSENTE-FIM
022600     ELSE
022700*        ARQUIVO ABRIU. LE O CABECALHO E, SE ELE TIVER VINDO
022800*        (LK-VALIDACAO-OK AINDA LIGADO), CONFERE AS NOVE
022900*        COLUNAS NA ORDEM DO WS-TB-CAMPOS-ESP.
023000         PERFORM P430-LE-CABECALHO-MT
023100                 THRU P430-LE-CABECALHO-MT-FIM
023200         IF LK-VALIDACAO-OK
023300             PERFORM P435-CONFERE-CAMPO
023400                     THRU P435-CONFERE-CAMPO-FIM
023500                     VARYING I-CAMPO FROM 1 BY 1
023600                     UNTIL I-CAMPO > 9
023700         END-IF
023800*        FECHA O ARQUIVO JA CONFERIDO - O LCRDIST E QUEM VAI
023900*        REABRI-LO PARA CARREGAR OS DADOS DE VERDADE.
024000         CLOSE DETALHMT
024100     END-IF.
024200 P410-VERIFICA-ARQ-MATEMATICA-FIM.
024300
024400* MESMA LOGICA DO P410-VERIFICA-ARQ-MATEMATICA ACIMA, SO QUE PARA
024500* O ARQUIVO DE LEITURA. MANTIDA EM PARAGRAFO SEPARADO PORQUE CADA
024600* UM ABRE/FECHA O SEU PROPRIO FD.
024700 P420-VERIFICA-ARQ-LEITURA.
024800* MESMA SEQUENCIA DO P410-VERIFICA-ARQ-MATEMATICA, PARA O
024900* ARQUIVO DE LEITURA - VER OS COMENTARIOS LA.
025000     MOVE 'reading'            TO WS-NOME-ARQUIVO.
025100     OPEN INPUT DETALHLE.
025200*SE O ARQUIVO NAO EXISTIR, WS-FS-LE VEM COM 35 - MESMO CODIGO
025300*DE STATUS DO DETALHMT.
025400     IF NOT WS-FS-LE-OK
025500         PERFORM P810-ARQ-AUSENTE THRU P810-ARQ-AUSENTE-FIM
025600     ELSE
025700         PERFORM P440-LE-CABECALHO-LE
025800                 THRU P440-LE-CABECALHO-LE-FIM
025900         IF LK-VALIDACAO-OK
026000             PERFORM P435-CONFERE-CAMPO
026100                     THRU P435-CONFERE-CAMPO-FIM
026200                     VARYING I-CAMPO FROM 1 BY 1
026300                     UNTIL I-CAMPO > 9
026400         END-IF
026500         CLOSE DETALHLE
026600     END-IF.
026700 P420-VERIFICA-ARQ-LEITURA-FIM.
026800
026900* LE A PRIMEIRA LINHA (CABECALHO) DO ARQUIVO DE MATEMATICA E
027000* QUEBRA PELA VIRGULA NAS NOVE COLUNAS DA TABELA WS-TB-CABECALHO.
027100* ARQUIVO VAZIO (AT END JA NA PRIMEIRA LEITURA) E TRATADO COMO
027200* CABECALHO AUSENTE, COM O MESMO CODIGO DE RETORNO DE COLUNA
027300* AUSENTE - NAO HA COMO SABER QUAL COLUNA FALTOU SE NAO HA
027400* CABECALHO NENHUM.
027500 P430-LE-CABECALHO-MT.
027600     READ DETALHMT
027700         AT END
027800*            ARQUIVO ABRIU MAS NAO TEM NEM UMA LINHA - TRATA
027900*            COMO CABECALHO AUSENTE.
028000             PERFORM P820-CABECALHO-AUSENTE
028100                     THRU P820-CABECALHO-AUSENTE-FIM
028200         NOT AT END
028300*            A LINHA LIDA VEM COMO TEXTO CORRIDO (DTM-REGISTRO-
028400*            COMPLETO); A VIRGULA E O SEPARADOR DE COLUNA NA
028500*            PLANILHA DE ORIGEM, POR ISSO O UNSTRING QUEBRA
028600*            POR ','.
028700             UNSTRING DTM-REGISTRO-COMPLETO DELIMITED BY ','
028800                 INTO WS-CAB-CAMPO(1) WS-CAB-CAMPO(2)
028900                      WS-CAB-CAMPO(3) WS-CAB-CAMPO(4)
029000                      WS-CAB-CAMPO(5) WS-CAB-CAMPO(6)
029100                      WS-CAB-CAMPO(7) WS-CAB-CAMPO(8)
029200                      WS-CAB-CAMPO(9)
029300             END-UNSTRING
029400     END-READ.
029500 P430-LE-CABECALHO-MT-FIM.
029600
029700* MESMA LEITURA DE CABECALHO DO P430-LE-CABECALHO-MT, PARA O
029800* ARQUIVO DE LEITURA.
029900 P440-LE-CABECALHO-LE.
030000* MESMA LEITURA E MESMA QUEBRA POR VIRGULA DO P430-LE-
030100* CABECALHO-MT ACIMA, SO QUE NO FD DETALHLE.
030200     READ DETALHLE
030300         AT END
030400             PERFORM P820-CABECALHO-AUSENTE
030500                     THRU P820-CABECALHO-AUSENTE-FIM
030600         NOT AT END
030700             UNSTRING DTL-REGISTRO-COMPLETO DELIMITED BY ','
030800                 INTO WS-CAB-CAMPO(1) WS-CAB-CAMPO(2)
030900                      WS-CAB-CAMPO(3) WS-CAB-CAMPO(4)
031000                      WS-CAB-CAMPO(5) WS-CAB-CAMPO(6)
031100                      WS-CAB-CAMPO(7) WS-CAB-CAMPO(8)
031200                      WS-CAB-CAMPO(9)
031300             END-UNSTRING
031400     END-READ.
031500 P440-LE-CABECALHO-LE-FIM.
031600
031700* COMPARA A COLUNA I-CAMPO DO CABECALHO LIDO (WS-CAB-CAMPO) CONTRA
031800* O NOME ESPERADO NA MESMA POSICAO (WS-CAMPO-ESP). A COMPARACAO E
031900* LITERAL, POR ISSO A GRAFIA DOS DOIS LADOS TEM DE SER IDENTICA
032000* (CAIXA MISTA, NAO CAIXA ALTA) - OS 1901. NA PRIMEIRA DIVERGENCIA,
032100* MONTA A MENSAGEM COM O NOME DA COLUNA E DO ARQUIVO, EXIBE, E
032200* FORCA I-CAMPO PARA 10 PARA ENCERRAR O PERFORM VARYING SEM
032300* CONFERIR AS COLUNAS RESTANTES.
032400 P435-CONFERE-CAMPO.
032500* I-CAMPO JA VEM AJUSTADO PELO PERFORM VARYING QUE CHAMA ESTE
032600* PARAGRAFO (P410/P420) - NAO PRECISA SER INICIALIZADO AQUI.
032700     IF WS-CAB-CAMPO(I-CAMPO) NOT = WS-CAMPO-ESP(I-CAMPO)
032800         SET LK-COLUNA-AUSENTE TO TRUE
032900         STRING 'Missing column '        DELIMITED BY SIZE
033000                WS-CAMPO-ESP(I-CAMPO)     DELIMITED BY SPACE
033100                ' in spreadsheet '        DELIMITED BY SIZE
033200                WS-NOME-ARQUIVO            DELIMITED BY SPACE
033300             INTO LK-MENSAGEM
033400         END-STRING
033500         DISPLAY LK-MENSAGEM
033600         END-DISPLAY
033700*        FORCA A SAIDA DO PERFORM VARYING - NAO HA SENTIDO EM
033800*        CONTINUAR CONFERINDO AS DEMAIS COLUNAS DEPOIS DA
033900*        PRIMEIRA DIVERGENCIA.
034000         MOVE 10 TO I-CAMPO
034100     END-IF.
034200 P435-CONFERE-CAMPO-FIM.
034300
034400* ARQUIVO NAO ENCONTRADO NO DIRETORIO DE ENTRADA DO LOTE. MONTA A
034500* MENSAGEM COM O NOME DO ARQUIVO E O DIRETORIO PADRAO, EXIBE E
034600* DEVOLVE O CODIGO DE ARQUIVO AUSENTE AO LCRDIST NA LK-AREA-
034700* VALIDACAO.
034800 P810-ARQ-AUSENTE.
034900* O CODIGO DE RETORNO FICA LIGADO EM LK-ARQUIVO-AUSENTE ATE O
035000* FIM DO MODULO - NAO HA COMO UM ARQUIVO AUSENTE DEIXAR DE SER
035100* AUSENTE NA MESMA RODADA.
035200     SET LK-ARQUIVO-AUSENTE TO TRUE.
035300     STRING 'Could not find '          DELIMITED BY SIZE
035400            WS-NOME-ARQUIVO             DELIMITED BY SPACE
035500            ' in '                      DELIMITED BY SIZE
035600            WS-CAMINHO-PADRAO           DELIMITED BY SPACE
035700         INTO LK-MENSAGEM
035800     END-STRING.
035900* EXIBE A MENSAGEM NO CONSOLE DO LOTE - O LCRDIST REPETE O
036000* MESMO TEXTO (VIA LK-MENSAGEM) NA SUA PROPRIA SAIDA.
036100     DISPLAY LK-MENSAGEM
036200     END-DISPLAY.
036300 P810-ARQ-AUSENTE-FIM.
036400
036500* ARQUIVO EXISTE MAS ESTA VAZIO - NEM O CABECALHO VEM. TRATADO
036600* COMO SE A PRIMEIRA COLUNA EXIGIDA (WS-CAMPO-ESP(1)) ESTIVESSE
036700* AUSENTE, PARA REUTILIZAR A MESMA MENSAGEM E O MESMO CODIGO DE
036800* RETORNO DO P435-CONFERE-CAMPO - NAO HA COMO APONTAR A COLUNA
036900* CERTA SEM NENHUM CABECALHO PARA COMPARAR.
037000 P820-CABECALHO-AUSENTE.
037100     SET LK-COLUNA-AUSENTE TO TRUE.
037200     STRING 'Missing column '           DELIMITED BY SIZE
037300            WS-CAMPO-ESP(1)              DELIMITED BY SPACE
037400            ' in spreadsheet '           DELIMITED BY SIZE
037500            WS-NOME-ARQUIVO               DELIMITED BY SPACE
037600         INTO LK-MENSAGEM
037700     END-STRING.
037800     DISPLAY LK-MENSAGEM
037900     END-DISPLAY.
038000 P820-CABECALHO-AUSENTE-FIM.
038100
038200* ENCERRA O MODULO E DEVOLVE O CONTROLE AO LCRDIST, QUE JA TEM EM
038300* LK-AREA-VALIDACAO TUDO QUE PRECISA PARA DECIDIR SE SEGUE OU
038400* ABORTA O LOTE. NAO HA FECHAMENTO DE ARQUIVO AQUI PORQUE OS
038500* DOIS FDS JA FORAM FECHADOS NOS SEUS PROPRIOS PARAGRAFOS DE
038600* VERIFICACAO (P410/P420) ANTES DE CHEGAR ATE AQUI.
038700 P900-FINALIZA.
038800     DISPLAY 'LCRVAL - FIM DA CONFERENCIA DOS ARQUIVOS.'
038900     END-DISPLAY.
039000     GOBACK.
039100 P900-FINALIZA-FIM.
039200
039300 END PROGRAM LCRVAL.
